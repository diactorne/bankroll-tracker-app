000100*----------------------------------------------------------------*
000200*  BKRLSTH  -  BANKROLL STATISTICS REPORT - HEADING LINES        *
000300*----------------------------------------------------------------*
000400*  WRITTEN ONCE AT THE TOP OF THE STATISTICS REPORT BY BKRLSTA.  *
000500*----------------------------------------------------------------*
000600*  MAINTENANCE HISTORY                                          *
000700*  06-02-91 SRP  ORIGINAL HEADING FOR THE BET STATISTICS RUN.    *
000800*----------------------------------------------------------------*
000900 01  BKRL-STA-HEAD0.
001000     05  FILLER                     PIC  X(20)  VALUE
001100         '*** BANKROLL STATIST'.
001200     05  FILLER                     PIC  X(20)  VALUE
001300         'ICS REPORT ***      '.
001400     05  FILLER                     PIC  X(09)  VALUE 'RUN DATE:'.
001500     05  STH-MM                     PIC  99.
001600     05  FILLER                     PIC  X(01)  VALUE '/'.
001700     05  STH-DD                     PIC  99.
001800     05  FILLER                     PIC  X(01)  VALUE '/'.
001900     05  STH-CCYY                   PIC  9(04).
002000     05  FILLER                     PIC  X(06)  VALUE SPACES.
002100*
002200 01  BKRL-STA-HEAD1.
002300     05  FILLER                     PIC  X(50)  VALUE
002400         '-------------------------------------------------'.
002500     05  FILLER                     PIC  X(30)  VALUE SPACES.
