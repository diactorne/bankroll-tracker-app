000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 08-05-92
000400* Purpose: SUMMARIZES ALL PARI (BET) ROWS ON THE BANKROLL LEDGER
000500*        : INTO THE STATISTICS REPORT - PROFIT, ROI, SUCCESS RATE.
000600*        : ALSO PRINTS THE LAST 10 LEDGER ROWS AS A TRANSACTION
000700*        : HISTORY TAIL WHEN UPSI-3 IS ON.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID. BKRLSTA.
001400 AUTHOR. SANDEEP.
001500 INSTALLATION. SERVICE INFORMATIQUE PARIS-SPORTIFS.
001600 DATE-WRITTEN. 08-05-92.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
001900*
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 08-05-92 SRP  0003  ORIGINAL PROGRAM.  PROFIT AND ROI ONLY.
002400* 09-20-94 RM   0041  ADDED TOTAL DES PARIS AND TOTAL MISE LINES.
002500* 02-11-97 RM   0059  ADDED TAUX DE REUSSITE (SUCCESS RATE).
002600* 06-30-98 KD   0064  ADDED THE 10-ROW HISTORY TAIL, GATED ON
002700*          UPSI-3 SO IT CAN BE SWITCHED OFF FROM THE JCL WHEN THE
002800*          OPERATOR ONLY WANTS THE SUMMARY BLOCK.
002900* 11/20/98 KD   0068  Y2K - REPORT HEADING DATE NOW WINDOWED TO A
003000*          FULL CCYY, SAME FIX AS BKRLINIT.
003100* 03-04-02 AS   0082  FRANC-TO-EURO CONVERSION - UNIT LABEL ON THE
003200*          STATISTICS LINES CHANGED FROM F TO EUR.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     UPSI-3 ON  STATUS IS BKRL-HISTORY-WANTED
003900     UPSI-3 OFF STATUS IS BKRL-HISTORY-NOT-WANTED.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*
004400     SELECT LEDGER-IN ASSIGN TO LEDGERIN
004500         ACCESS IS SEQUENTIAL
004600         FILE STATUS  IS  WS-INFILE-STATUS.
004700*
004800     SELECT OUT-FILE  ASSIGN TO STATSOUT
004900         ACCESS IS SEQUENTIAL
005000         FILE STATUS  IS  WS-OUTPUT-STATUS.
005100*
005200*-----------------------*
005300 DATA DIVISION.
005400*-----------------------*
005500 FILE SECTION.
005600*
005700 FD  LEDGER-IN RECORDING MODE F.
005800     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY BKRL-TXN-RECORD-IN.
005900*
006000 FD  OUT-FILE RECORDING MODE F.
006100 01  OUT-REC                          PIC X(80).
006200*
006300 WORKING-STORAGE SECTION.
006400*
006500*-----------------------------------------------------------------
006600* ONE PRINT LINE, BUILT FROM THE HEADING AND BODY COPYBOOKS.
006700*-----------------------------------------------------------------
006800 01  WS-PRINT-LINE.
006900     COPY BKRLSTH.
007000     COPY BKRLSTB.
007100*
007200 01  SYSTEM-DATE-AND-TIME.
007300     05  CURRENT-DATE.
007400         10  CURRENT-YEAR           PIC 9(2).
007500         10  CURRENT-MONTH          PIC 9(2).
007600         10  CURRENT-DAY            PIC 9(2).
007700*
007800 01  WS-RUN-CCYY                    PIC 9(04).
007900 01  WS-RUN-DATE-DISPLAY.
008000     05  WS-RUN-DSP-CCYY            PIC 9(04).
008100     05  FILLER                     PIC X(01) VALUE '-'.
008200     05  WS-RUN-DSP-MM              PIC 99.
008300     05  FILLER                     PIC X(01) VALUE '-'.
008400     05  WS-RUN-DSP-DD              PIC 99.
008500 01  WS-RUN-DATE-FLAT REDEFINES WS-RUN-DATE-DISPLAY PIC X(10).
008600*
008700*-----------------------------------------------------------------
008800* WHOLE-RECORD TRACE VIEW - DISPLAYED UNDER UPSI-3 FOR EACH ROW
008900* READ, USEFUL WHEN CHASING A DISCREPANCY IN THE FIGURES.
009000*-----------------------------------------------------------------
009100 01  WS-TXN-TRACE REDEFINES BKRL-TXN-RECORD-IN PIC X(80).
009200*
009300*-----------------------------------------------------------------
009400* LAST-10-ROWS RING BUFFER FOR THE TRANSACTION HISTORY TAIL.
009500*-----------------------------------------------------------------
009600 01  WS-HIST-AREA.
009700     05  WS-HIST-ENTRY OCCURS 10 TIMES INDEXED BY WS-HIST-X.
009800         10  WS-HIST-DATE           PIC X(10).
009900         10  WS-HIST-TYPE           PIC X(07).
010000         10  WS-HIST-STAKE          PIC S9(07)V99.
010100         10  WS-HIST-ODDS           PIC 9(03)V99.
010200         10  WS-HIST-OUTCOME        PIC X(06).
010300         10  WS-HIST-GAIN           PIC S9(07)V99.
010400         10  WS-HIST-BANKROLL       PIC S9(09)V99.
010500         10  WS-HIST-SPORT          PIC X(20).
010600 01  WS-HIST-AREA-FLAT REDEFINES WS-HIST-AREA PIC X(800).
010700*
010800 01  WS-FIELDS.
010900     05  WS-INFILE-STATUS           PIC X(2)  VALUE SPACES.
011000     05  WS-OUTPUT-STATUS           PIC X(2)  VALUE SPACES.
011100*
011200 01  WS-SWITCHES.
011300     05  WS-LEDGERIN-EOF-SW         PIC X(01) VALUE 'N'.
011400         88  LEDGERIN-EOF                VALUE 'Y'.
011500*
011600 01  WS-COUNTERS                    COMP.
011700     05  WS-READ-COUNT              PIC 9(07).
011800     05  WS-TOTAL-BETS              PIC 9(05).
011900     05  WS-WON-BETS                PIC 9(05).
012000     05  WS-HIST-COUNT              PIC 9(02).
012100     05  WS-HIST-SLOT               PIC 9(02).
012200*
012300 01  WS-STATS-FIELDS.
012400     05  WS-CURRENT-BALANCE         PIC S9(09)V99.
012500     05  WS-NET-PROFIT              PIC S9(09)V99.
012600     05  WS-TOTAL-STAKED            PIC S9(09)V99.
012700     05  WS-ROI-PCT                 PIC S9(03)V99.
012800     05  WS-SUCCESS-PCT             PIC 9(03)V99.
012900*
013000*-----------------------------------------------------------------
013100* COUNTERS SHOWN TOGETHER ON A QUICK EYEBALL TRACE LINE.
013200*-----------------------------------------------------------------
013300 01  WS-TRACE-COUNTERS.
013400     05  WS-TRACE-BETS              PIC 9(05).
013500     05  WS-TRACE-WON               PIC 9(05).
013600 01  WS-TRACE-COUNTERS-E REDEFINES WS-TRACE-COUNTERS
013700                                    PIC 9(10).
013800*
013900 PROCEDURE DIVISION.
014000*-----------------------*
014100 000-MAIN.
014200*
014300     ACCEPT CURRENT-DATE FROM DATE.
014400     PERFORM 850-WINDOW-CCYY.
014500*
014600     DISPLAY '*****************************************'.
014700     DISPLAY '  BKRLSTA STARTED - BANKROLL STATISTICS'.
014800     DISPLAY '*****************************************'.
014900*
015000     PERFORM 100-OPEN-FILES.
015100     PERFORM 800-INIT-REPORT.
015200     PERFORM 110-READ-FIRST.
015300     PERFORM 200-ACCUMULATE THRU 200-EX
015400         UNTIL LEDGERIN-EOF.
015500*
015600     PERFORM 500-CALCULATE-STATS.
015700     PERFORM 600-WRITE-STATS-REPORT.
015800*
015900     IF BKRL-HISTORY-WANTED
016000         PERFORM 700-WRITE-HISTORY-TAIL
016100     END-IF.
016200*
016300     PERFORM 400-CLOSE-FILES.
016400*
016500     DISPLAY 'BKRLSTA - LEDGER ROWS READ : ' WS-READ-COUNT.
016600     DISPLAY 'BKRLSTA - BET ROWS FOUND   : ' WS-TOTAL-BETS.
016700*
016800     STOP RUN.
016900*
017000   100-OPEN-FILES.
017100         OPEN INPUT  LEDGER-IN.
017200         OPEN OUTPUT OUT-FILE.
017300*
017400   110-READ-FIRST.
017500         READ LEDGER-IN
017600             AT END
017700                 SET LEDGERIN-EOF TO TRUE
017800             NOT AT END
017900                 ADD 1 TO WS-READ-COUNT
018000         END-READ.
018100*
018200*-----------------------------------------------------------------
018300 200-ACCUMULATE.
018400*-----------------------------------------------------------------
018500     MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-IN TO
018600         WS-CURRENT-BALANCE.
018700     PERFORM 210-SAVE-HISTORY-SLOT THRU 210-EX.
018800*
018900     IF TXN-TYPE-BET IN BKRL-TXN-RECORD-IN
019000         ADD 1 TO WS-TOTAL-BETS
019100         ADD TXN-STAKE IN BKRL-TXN-RECORD-IN TO WS-TOTAL-STAKED
019200         ADD TXN-GAIN-NET IN BKRL-TXN-RECORD-IN TO WS-NET-PROFIT
019300         IF TXN-OUTCOME-WON IN BKRL-TXN-RECORD-IN
019400             ADD 1 TO WS-WON-BETS
019500         END-IF
019600     END-IF.
019700*
019800     READ LEDGER-IN
019900         AT END
020000             SET LEDGERIN-EOF TO TRUE
020100         NOT AT END
020200             ADD 1 TO WS-READ-COUNT
020300     END-READ.
020400*
020500 200-EX.
020600     EXIT.
020700*-----------------------------------------------------------------
020800 210-SAVE-HISTORY-SLOT.
020900*-----------------------------------------------------------------
021000*    A 10-SLOT RING BUFFER - WS-HIST-SLOT WRAPS BACK TO 1 AFTER 10
021100*    SO ONLY THE MOST RECENT 10 ROWS SURVIVE TO END OF FILE.
021200     ADD 1 TO WS-HIST-SLOT.
021300     IF WS-HIST-SLOT > 10
021400         MOVE 1 TO WS-HIST-SLOT
021500     END-IF.
021600     IF WS-HIST-COUNT < 10
021700         ADD 1 TO WS-HIST-COUNT
021800     END-IF.
021900*
022000     SET WS-HIST-X TO WS-HIST-SLOT.
022100     MOVE TXN-DATE IN BKRL-TXN-RECORD-IN     TO WS-HIST-DATE
022200                                                    (WS-HIST-X).
022300     MOVE TXN-TYPE IN BKRL-TXN-RECORD-IN     TO WS-HIST-TYPE
022400                                                    (WS-HIST-X).
022500     MOVE TXN-STAKE IN BKRL-TXN-RECORD-IN    TO WS-HIST-STAKE
022600                                                    (WS-HIST-X).
022700     MOVE TXN-ODDS IN BKRL-TXN-RECORD-IN     TO WS-HIST-ODDS
022800                                                    (WS-HIST-X).
022900     MOVE TXN-OUTCOME IN BKRL-TXN-RECORD-IN  TO WS-HIST-OUTCOME
023000                                                    (WS-HIST-X).
023100     MOVE TXN-GAIN-NET IN BKRL-TXN-RECORD-IN TO WS-HIST-GAIN
023200                                                    (WS-HIST-X).
023300     MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-IN TO WS-HIST-BANKROLL
023400                                                    (WS-HIST-X).
023500     MOVE TXN-SPORT IN BKRL-TXN-RECORD-IN    TO WS-HIST-SPORT
023600                                                    (WS-HIST-X).
023700*
023800 210-EX.
023900     EXIT.
024000*
024100   500-CALCULATE-STATS.
024200         IF WS-TOTAL-STAKED > ZERO
024300             COMPUTE WS-ROI-PCT ROUNDED =
024400                 (WS-NET-PROFIT / WS-TOTAL-STAKED) * 100
024500         ELSE
024600             MOVE ZERO TO WS-ROI-PCT
024700         END-IF.
024800*
024900         IF WS-TOTAL-BETS > ZERO
025000             COMPUTE WS-SUCCESS-PCT ROUNDED =
025100                 (WS-WON-BETS / WS-TOTAL-BETS) * 100
025200         ELSE
025300             MOVE ZERO TO WS-SUCCESS-PCT
025400         END-IF.
025500*
025600         MOVE WS-TOTAL-BETS TO WS-TRACE-BETS.
025700         MOVE WS-WON-BETS   TO WS-TRACE-WON.
025800         DISPLAY 'BKRLSTA - BETS/WON TRACE: ' WS-TRACE-COUNTERS-E.
025900*
026000   600-WRITE-STATS-REPORT.
026100         WRITE OUT-REC FROM BKRL-STA-HEAD0.
026200         WRITE OUT-REC FROM BKRL-STA-HEAD1.
026300*
026400         IF WS-TOTAL-BETS = ZERO
026500             MOVE 'AUCUN PARI ENREGISTRE DANS LE GRAND LIVRE'
026600                                        TO STB-LABEL
026700             MOVE SPACES                TO STB-MONEY-E
026800             MOVE SPACES                TO STB-UNIT
026900             WRITE OUT-REC FROM BKRL-STA-BODY
027000         ELSE
027100             MOVE 'SOLDE ACTUEL:         '  TO STB-LABEL
027200             MOVE WS-CURRENT-BALANCE        TO STB-MONEY-E
027300             WRITE OUT-REC FROM BKRL-STA-BODY
027400*
027500             MOVE 'PROFIT NET (PARIS):   '  TO STB-LABEL
027600             MOVE WS-NET-PROFIT             TO STB-MONEY-E
027700             WRITE OUT-REC FROM BKRL-STA-BODY
027800*
027900             MOVE 'TOTAL DES PARIS:      '  TO STC-LABEL
028000             MOVE WS-TOTAL-BETS              TO STC-COUNT-E
028100             WRITE OUT-REC FROM BKRL-STA-BODY-CNT
028200*
028300             MOVE 'TOTAL MISE:           '  TO STB-LABEL
028400             MOVE WS-TOTAL-STAKED            TO STB-MONEY-E
028500             WRITE OUT-REC FROM BKRL-STA-BODY
028600*
028700             MOVE 'ROI:                  '  TO SPB-LABEL
028800             MOVE WS-ROI-PCT                 TO SPB-PCT-E
028900             WRITE OUT-REC FROM BKRL-STA-BODY-PCT
029000*
029100             MOVE 'TAUX DE REUSSITE:     '   TO SPB-LABEL
029200             MOVE WS-SUCCESS-PCT              TO SPB-PCT-E
029300             WRITE OUT-REC FROM BKRL-STA-BODY-PCT
029400         END-IF.
029500*
029600   700-WRITE-HISTORY-TAIL.
029700         MOVE SPACES TO OUT-REC.
029800         MOVE '--- LAST 10 LEDGER ROWS ---' TO OUT-REC.
029900         WRITE OUT-REC.
030000         PERFORM 710-WRITE-ONE-HIST-ROW THRU 710-EX
030100             VARYING WS-HIST-X FROM 1 BY 1
030200             UNTIL WS-HIST-X > WS-HIST-COUNT.
030300*
030400 710-WRITE-ONE-HIST-ROW.
030500*-----------------------------------------------------------------
030600     MOVE SPACES TO OUT-REC.
030700     STRING WS-HIST-DATE (WS-HIST-X)    DELIMITED BY SIZE
030800            ' '                          DELIMITED BY SIZE
030900            WS-HIST-TYPE (WS-HIST-X)     DELIMITED BY SIZE
031000            ' '                          DELIMITED BY SIZE
031100            WS-HIST-OUTCOME (WS-HIST-X)  DELIMITED BY SIZE
031200            ' '                          DELIMITED BY SIZE
031300            WS-HIST-SPORT (WS-HIST-X)    DELIMITED BY SIZE
031400              INTO OUT-REC
031500     END-STRING.
031600     WRITE OUT-REC.
031700*
031800 710-EX.
031900     EXIT.
032000*
032100   400-CLOSE-FILES.
032200        CLOSE LEDGER-IN.
032300        CLOSE OUT-FILE.
032400*
032500   800-INIT-REPORT.
032600         MOVE WS-RUN-DSP-MM   TO STH-MM.
032700         MOVE WS-RUN-DSP-DD   TO STH-DD.
032800         MOVE WS-RUN-CCYY     TO STH-CCYY.
032900*
033000   850-WINDOW-CCYY.
033100         IF CURRENT-YEAR < 50
033200             COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
033300         ELSE
033400             COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
033500         END-IF.
033600         MOVE WS-RUN-CCYY   TO WS-RUN-DSP-CCYY.
033700         MOVE CURRENT-MONTH TO WS-RUN-DSP-MM.
033800         MOVE CURRENT-DAY   TO WS-RUN-DSP-DD.
033900*
034000 END PROGRAM BKRLSTA.
