000100******************************************************************
000200* PROGRAM:  BKRLINIT
000300* AUTHOR:   S. PRAJAPATI
000400* PURPOSE:  LOAD THE BETTING BANKROLL LEDGER, VERIFY THE OPENING
000500*         : RECORD, REINITIALIZE THE LEDGER WHEN IT IS MISSING OR
000600*         : DAMAGED, AND RECALCULATE THE RUNNING BALANCE COLUMN
000700*         : OVER EVERY RECORD IN FILE ORDER.
000800* RUN AS THE FIRST STEP OF EVERY BANKROLL LEDGER BATCH CYCLE, SO
000900* THAT BKRLBET, BKRLFND, BKRLSTA AND BKRLDLY ALWAYS SEE A LEDGER
001000* WHOSE BANKROLL COLUMN IS CONSISTENT WITH ITS GAIN COLUMN.
001100* TECTONICS: COBC
001200******************************************************************
001300 IDENTIFICATION DIVISION.
001400*-----------------------*
001500 PROGRAM-ID.    BKRLINIT.
001600 AUTHOR.        S. PRAJAPATI.
001700 INSTALLATION.  SERVICE INFORMATIQUE PARIS-SPORTIFS.
001800 DATE-WRITTEN.  05/14/91.
001900 DATE-COMPILED.
002000 SECURITY.      CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
002100*
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* 05/14/91 SRP  0000  ORIGINAL PROGRAM.  LOADS THE LEDGER, WRITES
002600*               THE FIRST OPENING RECORD WHEN THE FILE IS EMPTY.
002700* 09/03/91 SRP  0007  ADDED THE BALANCE RECALCULATION PASS SO A
002800*               MANUALLY PATCHED LEDGER LINE IS ALWAYS TRUSTED
002900*               OVER ITS OWN STORED BANKROLL FIGURE.
003000* 02/18/93 RM   0031  ADDED FILE STATUS CHECKING ON EVERY OPEN,
003100*               READ AND WRITE - PRIOR VERSION ABENDED WHEN THE
003200*               LEDGER DATASET WAS NOT CATALOGUED YET.
003300* 07/22/94 RM   0048  UPSI-0 SWITCH ADDED SO OPERATIONS CAN FORCE
003400*               A FRESH LEDGER FROM THE JCL WITHOUT DELETING THE
003500*               OLD DATASET BY HAND FIRST.
003600* 11/03/98 KD   0066  Y2K - RUN DATE WAS BUILT FROM A 2-DIGIT
003700*               YEAR.  ADDED CENTURY WINDOWING (SEE G0001) SO
003800*               TXN-DATE ALWAYS CARRIES A FULL 4-DIGIT CCYY.
003900* 01/11/99 KD   0067  Y2K - CONFIRMED NO OTHER 2-DIGIT YEAR MATH
004000*               REMAINS IN THIS PROGRAM AFTER THE 11/03/98 FIX.
004100* 03/04/02 AS   0079  FRANC-TO-EURO CONVERSION.  DEFAULT OPENING
004200*               BALANCE CHANGED FROM 6560,00 F TO 1000,00 EUR.
004300* 09/17/03 AS   0084  INITIAL BALANCE NOW READ FROM A PARAMETER
004400*               INSTEAD OF BEING WIRED INTO THIS PROGRAM.
004500*-----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700*-----------------------*
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     UPSI-0 ON  STATUS IS BKRL-FORCE-REINIT
005100     UPSI-0 OFF STATUS IS BKRL-NO-FORCE-REINIT.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LEDGER-IN  ASSIGN TO LEDGERIN
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE  IS SEQUENTIAL
005800         FILE STATUS  IS WS-LEDGERIN-STATUS.
005900*
006000     SELECT LEDGER-OUT ASSIGN TO LEDGEROUT
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE  IS SEQUENTIAL
006300         FILE STATUS  IS WS-LEDGEROUT-STATUS.
006400*
006500     SELECT PARM-FILE  ASSIGN TO INITPARM
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE  IS SEQUENTIAL
006800         FILE STATUS  IS WS-PARM-STATUS.
006900*
007000 DATA DIVISION.
007100*-----------------------*
007200 FILE SECTION.
007300*
007400 FD  LEDGER-IN
007500     RECORDING MODE IS F.
007600     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY
007650         BKRL-TXN-RECORD-IN.
007800*
007900 FD  LEDGER-OUT
008000     RECORDING MODE IS F.
008100     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY
008150         BKRL-TXN-RECORD-OUT.
008300*
008400 FD  PARM-FILE
008500     RECORDING MODE IS F.
008600 01  BKRL-INIT-PARM.
008700     05  PARM-INITIAL-BALANCE       PIC  S9(07)V99.
008800     05  FILLER                     PIC  X(71).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200 01  WS-FILE-STATUSES.
009300     05  WS-LEDGERIN-STATUS         PIC  X(02) VALUE SPACES.
009400     05  WS-LEDGEROUT-STATUS        PIC  X(02) VALUE SPACES.
009500     05  WS-PARM-STATUS             PIC  X(02) VALUE SPACES.
009600*
009700 01  WS-SWITCHES.
009800     05  WS-LEDGERIN-EOF-SW         PIC  X(01) VALUE 'N'.
009900         88  LEDGERIN-EOF                VALUE 'Y'.
010000     05  WS-LEDGER-VALID-SW         PIC  X(01) VALUE 'Y'.
010100         88  LEDGER-IS-VALID              VALUE 'Y'.
010200     05  WS-LEDGERIN-OPENED-SW      PIC  X(01) VALUE 'N'.
010300         88  LEDGERIN-WAS-OPENED         VALUE 'Y'.
010400*
010500 01  WS-COUNTERS                    COMP.
010600     05  WS-READ-COUNT              PIC  9(07).
010700     05  WS-WRITE-COUNT             PIC  9(07).
010800*
010900 01  WS-BALANCE-FIELDS.
011000     05  WS-STARTING-BALANCE        PIC  S9(09)V99.
011100     05  WS-RUNNING-GAIN            PIC  S9(09)V99.
011200     05  WS-CURRENT-BALANCE         PIC  S9(09)V99.
011300     05  WS-DEFAULT-BALANCE         PIC  S9(07)V99 VALUE 1000.00.
011400*
011500 01  WS-ERR-FIELDS.
011600     05  WS-ERR-MSG                 PIC  X(45) VALUE SPACES.
011700     05  WS-ERR-CODE                PIC  X(02) VALUE SPACES.
011800     05  WS-ERR-PARA                PIC  X(12) VALUE SPACES.
011900*
012000*-----------------------------------------------------------------
012100* SYSTEM DATE, WINDOWED TO A FULL CCYY (SEE CHANGE 11/03/98).
012200*-----------------------------------------------------------------
012300 01  WS-RUN-DATE-6                  PIC  9(06).
012400 01  WS-RUN-DATE-6R REDEFINES WS-RUN-DATE-6.
012500     05  WS-RUN-YY                  PIC  99.
012600     05  WS-RUN-MM                  PIC  99.
012700     05  WS-RUN-DD                  PIC  99.
012800*
012900 01  WS-RUN-CCYY                    PIC  9(04).
013000*
013100 01  WS-RUN-DATE-DISPLAY.
013200     05  WS-RUN-DSP-CCYY            PIC  9(04).
013300     05  FILLER                     PIC  X(01) VALUE '-'.
013400     05  WS-RUN-DSP-MM              PIC  99.
013500     05  FILLER                     PIC  X(01) VALUE '-'.
013600     05  WS-RUN-DSP-DD              PIC  99.
013700 01  WS-RUN-DATE-FLAT REDEFINES WS-RUN-DATE-DISPLAY
013800                                    PIC  X(10).
013900*
014000*-----------------------------------------------------------------
014100* WHOLE-RECORD BLANKING VIEW - USED TO CLEAR THE OUTPUT RECORD
014200* BEFORE A FRESH OPENING ROW IS BUILT INTO IT.
014300*-----------------------------------------------------------------
014400 01  WS-TXN-OUT-BLANK REDEFINES BKRL-TXN-RECORD-OUT
014500                                    PIC  X(80).
014600*
014700 PROCEDURE DIVISION.
014800*-----------------------*
014900 A0001-MAIN.
015000*
015100     PERFORM B0001-OPEN-FILES      THRU B0001-EX.
015200     PERFORM C0001-READ-PARM       THRU C0001-EX.
015300     PERFORM D0001-CHECK-FIRST-REC THRU D0001-EX.
015400*
015500     IF LEDGER-IS-VALID
015600         PERFORM E0001-RECALC-PASS THRU E0001-EX
015700     ELSE
015800         PERFORM F0001-REINIT-LEDGER THRU F0001-EX
015900     END-IF.
016000*
016100     DISPLAY 'BKRLINIT - RECORDS READ    : ' WS-READ-COUNT.
016200     DISPLAY 'BKRLINIT - RECORDS WRITTEN : ' WS-WRITE-COUNT.
016300     DISPLAY 'BKRLINIT - CURRENT BALANCE : ' WS-CURRENT-BALANCE.
016400*
016500     PERFORM Z0001-CLOSE-FILES     THRU Z0001-EX.
016600*
016700     STOP RUN.
016800*
016900 A0001-EX.
017000     EXIT.
017100*-----------------------------------------------------------------
017200 B0001-OPEN-FILES.
017300*-----------------------------------------------------------------
017400     OPEN INPUT LEDGER-IN.
017500     IF WS-LEDGERIN-STATUS = '00'
017600         SET LEDGERIN-WAS-OPENED TO TRUE
017700     ELSE
017800         IF WS-LEDGERIN-STATUS = '35'
017900             SET WS-LEDGER-VALID-SW TO 'N'
018000         ELSE
018100             MOVE 'ERROR OPENING LEDGER-IN'  TO WS-ERR-MSG
018200             MOVE WS-LEDGERIN-STATUS          TO WS-ERR-CODE
018300             MOVE 'B0001-OPEN'                TO WS-ERR-PARA
018400             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018500         END-IF
018600     END-IF.
018700*
018800     OPEN OUTPUT LEDGER-OUT.
018900     IF WS-LEDGEROUT-STATUS NOT = '00'
019000         MOVE 'ERROR OPENING LEDGER-OUT' TO WS-ERR-MSG
019100         MOVE WS-LEDGEROUT-STATUS         TO WS-ERR-CODE
019200         MOVE 'B0001-OPEN'                TO WS-ERR-PARA
019300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019400     END-IF.
019500*
019600 B0001-EX.
019700     EXIT.
019800*-----------------------------------------------------------------
019900 C0001-READ-PARM.
020000*-----------------------------------------------------------------
020100*    THE INITIAL-BALANCE PARAMETER IS OPTIONAL.  WHEN THE PARM
020200*    FILE IS EMPTY OR ABSENT THE 1000.00 EUR SHOP DEFAULT HOLDS.
020300     OPEN INPUT PARM-FILE.
020400     IF WS-PARM-STATUS = '00'
020500         READ PARM-FILE
020600             AT END
020700                 CONTINUE
020800             NOT AT END
020900                 MOVE PARM-INITIAL-BALANCE TO WS-DEFAULT-BALANCE
021000         END-READ
021100         CLOSE PARM-FILE
021200     END-IF.
021300*
021400 C0001-EX.
021500     EXIT.
021600*-----------------------------------------------------------------
021700 D0001-CHECK-FIRST-REC.
021800*-----------------------------------------------------------------
021900     IF NOT LEDGERIN-WAS-OPENED
022000         SET WS-LEDGER-VALID-SW TO 'N'
022100     ELSE
022200         READ LEDGER-IN
022300             AT END
022400                 SET WS-LEDGER-VALID-SW TO 'N'
022500             NOT AT END
022600                 ADD 1 TO WS-READ-COUNT
022700                 IF NOT TXN-TYPE-OPENING IN BKRL-TXN-RECORD-IN
022800                     SET WS-LEDGER-VALID-SW TO 'N'
022900                 END-IF
023000         END-READ
023100     END-IF.
023200*
023300     IF BKRL-FORCE-REINIT
023400         SET WS-LEDGER-VALID-SW TO 'N'
023500         DISPLAY 'BKRLINIT - UPSI-0 IS ON, LEDGER FORCED TO '
023600                 'REINITIALIZE'
023700     END-IF.
023800*
023900 D0001-EX.
024000     EXIT.
024100*-----------------------------------------------------------------
024200 E0001-RECALC-PASS.
024300*-----------------------------------------------------------------
024400*    THE FIRST RECORD IS ALREADY IN THE BUFFER FROM D0001. ITS
024500*    STORED BANKROLL IS THE STARTING BALANCE FOR THE WHOLE PASS.
024600     MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-IN TO
024650         WS-STARTING-BALANCE.
024700     MOVE ZERO TO WS-RUNNING-GAIN.
024800*
024900     MOVE CORR BKRL-TXN-RECORD-IN TO BKRL-TXN-RECORD-OUT.
025000     PERFORM E1001-RECALC-ONE-REC THRU E1001-EX.
025100*
025200     PERFORM E2001-READ-NEXT THRU E2001-EX
025300         UNTIL LEDGERIN-EOF.
025400*
025500 E0001-EX.
025600     EXIT.
025700*-----------------------------------------------------------------
025800 E1001-RECALC-ONE-REC.
025900*-----------------------------------------------------------------
026000     ADD TXN-GAIN-NET IN BKRL-TXN-RECORD-OUT TO WS-RUNNING-GAIN.
026100     COMPUTE TXN-BANKROLL IN BKRL-TXN-RECORD-OUT =
026200             WS-STARTING-BALANCE + WS-RUNNING-GAIN.
026300     MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-OUT
026400                                      TO WS-CURRENT-BALANCE.
026500     PERFORM G0001-WRITE-OUT-REC THRU G0001-EX.
026600*
026700 E1001-EX.
026800     EXIT.
026900*-----------------------------------------------------------------
027000 E2001-READ-NEXT.
027100*-----------------------------------------------------------------
027200     READ LEDGER-IN
027300         AT END
027400             SET LEDGERIN-EOF TO TRUE
027500         NOT AT END
027600             ADD 1 TO WS-READ-COUNT
027700             MOVE CORR BKRL-TXN-RECORD-IN TO BKRL-TXN-RECORD-OUT
027800             PERFORM E1001-RECALC-ONE-REC THRU E1001-EX
027900     END-READ.
028000*
028100 E2001-EX.
028200     EXIT.
028300*-----------------------------------------------------------------
028400 F0001-REINIT-LEDGER.
028500*-----------------------------------------------------------------
028600*    LEDGER ABSENT, EMPTY, OR FIRST RECORD IS NOT DEBUT - START A
028700*    BRAND NEW LEDGER WITH A SINGLE OPENING RECORD.  ANY OLD
028800*    CONTENTS ON LEDGER-IN ARE DISCARDED (NOT COPIED FORWARD).
028900     MOVE SPACES TO WS-TXN-OUT-BLANK.
029000     PERFORM G1001-BUILD-RUN-DATE THRU G1001-EX.
029100*
029200     MOVE WS-RUN-DATE-FLAT TO TXN-DATE IN BKRL-TXN-RECORD-OUT.
029300     MOVE 'DEBUT  '        TO TXN-TYPE IN BKRL-TXN-RECORD-OUT.
029400     MOVE ZERO             TO TXN-STAKE IN BKRL-TXN-RECORD-OUT.
029500     MOVE ZERO             TO TXN-ODDS  IN BKRL-TXN-RECORD-OUT.
029600     MOVE 'N/A   '         TO TXN-OUTCOME IN BKRL-TXN-RECORD-OUT.
029700     MOVE ZERO             TO TXN-GAIN-NET IN BKRL-TXN-RECORD-OUT.
029800     MOVE WS-DEFAULT-BALANCE
029900                           TO TXN-BANKROLL IN BKRL-TXN-RECORD-OUT.
030000     MOVE 'N/A                 '
030100                           TO TXN-SPORT IN BKRL-TXN-RECORD-OUT.
030200*
030300     MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-OUT
030400                                      TO WS-CURRENT-BALANCE.
030500     PERFORM G0001-WRITE-OUT-REC THRU G0001-EX.
030600*
030700 F0001-EX.
030800     EXIT.
030900*-----------------------------------------------------------------
031000 G0001-WRITE-OUT-REC.
031100*-----------------------------------------------------------------
031200     WRITE BKRL-TXN-RECORD-OUT.
031300     IF WS-LEDGEROUT-STATUS NOT = '00'
031400         MOVE 'ERROR WRITING LEDGER-OUT' TO WS-ERR-MSG
031500         MOVE WS-LEDGEROUT-STATUS         TO WS-ERR-CODE
031600         MOVE 'G0001-WRITE'               TO WS-ERR-PARA
031700         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031800     ELSE
031900         ADD 1 TO WS-WRITE-COUNT
032000     END-IF.
032100*
032200 G0001-EX.
032300     EXIT.
032400*-----------------------------------------------------------------
032500 G1001-BUILD-RUN-DATE.
032600*-----------------------------------------------------------------
032700     ACCEPT WS-RUN-DATE-6 FROM DATE.
032800     IF WS-RUN-YY < 50
032900         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
033000     ELSE
033100         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY
033200     END-IF.
033300     MOVE WS-RUN-CCYY TO WS-RUN-DSP-CCYY.
033400     MOVE WS-RUN-MM   TO WS-RUN-DSP-MM.
033500     MOVE WS-RUN-DD   TO WS-RUN-DSP-DD.
033600*
033700 G1001-EX.
033800     EXIT.
033900*-----------------------------------------------------------------
034000 Y0001-ERR-HANDLING.
034100*-----------------------------------------------------------------
034200     DISPLAY '****************************************'.
034300     DISPLAY '  BKRLINIT - I/O ERROR REPORT'.
034400     DISPLAY '****************************************'.
034500     DISPLAY '  PARAGRAPH: ' WS-ERR-PARA.
034600     DISPLAY '  MESSAGE  : ' WS-ERR-MSG.
034700     DISPLAY '  STATUS   : ' WS-ERR-CODE.
034800     DISPLAY '****************************************'.
034900     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
035000     MOVE 16 TO RETURN-CODE.
035100     STOP RUN.
035200*
035300 Y0001-EXIT.
035400     EXIT.
035500*-----------------------------------------------------------------
035600 Z0001-CLOSE-FILES.
035700*-----------------------------------------------------------------
035800     IF LEDGERIN-WAS-OPENED
035900         CLOSE LEDGER-IN
036000     END-IF.
036100     CLOSE LEDGER-OUT.
036200*
036300 Z0001-EX.
036400     EXIT.
