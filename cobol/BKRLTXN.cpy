000100*----------------------------------------------------------------*
000200*  BKRLTXN   -  BANKROLL LEDGER TRANSACTION RECORD               *
000300*----------------------------------------------------------------*
000400*  ONE ROW PER LEDGER ENTRY - THE OPENING BALANCE ROW, A BET,    *
000500*  A DEPOSIT OR A WITHDRAWAL.  STORED IN FILE ORDER = POSTING    *
000600*  ORDER.  COPIED INTO EVERY BKRLxxxx PROGRAM THAT OPENS THE     *
000700*  LEDGER FILE (BKRLINIT, BKRLBET, BKRLFND, BKRLSTA, BKRLDLY).   *
000800*----------------------------------------------------------------*
000900*  MAINTENANCE HISTORY                                          *
001000*  05-14-91 SRP  ORIGINAL LAYOUT FOR RUN 1 OF THE LEDGER SYSTEM. *
001100*  11-03-98 KD   Y2K - TXN-DATE CONFIRMED FULL 4-DIGIT CCYY,     *
001200*                NO 2-DIGIT YEAR FIELDS IN THIS COPYBOOK.        *
001300*----------------------------------------------------------------*
001400 01  BKRL-TXN-RECORD.
001500     05  TXN-DATE                   PIC  X(10).
001600     05  TXN-TYPE                   PIC  X(07).
001700         88  TXN-TYPE-OPENING            VALUE 'DEBUT  '.
001800         88  TXN-TYPE-BET                VALUE 'PARI   '.
001900         88  TXN-TYPE-DEPOSIT            VALUE 'DEPOT  '.
002000         88  TXN-TYPE-WITHDRAWAL         VALUE 'RETRAIT'.
002100     05  TXN-STAKE                  PIC  S9(07)V99.
002200     05  TXN-ODDS                   PIC  9(03)V99.
002300     05  TXN-OUTCOME                PIC  X(06).
002400         88  TXN-OUTCOME-WON             VALUE 'GAGNE '.
002500         88  TXN-OUTCOME-LOST            VALUE 'PERDU '.
002600         88  TXN-OUTCOME-VOID            VALUE 'ANNULE'.
002700         88  TXN-OUTCOME-NA              VALUE 'N/A   '.
002800     05  TXN-GAIN-NET               PIC  S9(07)V99.
002900     05  TXN-BANKROLL               PIC  S9(09)V99.
003000     05  TXN-SPORT                  PIC  X(20).
003100     05  FILLER                     PIC  X(03).
