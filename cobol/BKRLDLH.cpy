000100*----------------------------------------------------------------*
000200*  BKRLDLH  -  DAILY BANKROLL EVOLUTION REPORT - HEADING LINES   *
000300*----------------------------------------------------------------*
000400*  WRITTEN ONCE AT THE TOP OF THE DAILY REPORT BY BKRLDLY.       *
000500*----------------------------------------------------------------*
000600*  MAINTENANCE HISTORY                                          *
000700*  07-19-92 SRP  ORIGINAL HEADING LINES.                        *
000800*----------------------------------------------------------------*
000900 01  BKRL-DLY-HEAD0.
001000     05  FILLER                     PIC  X(30)  VALUE
001100         'DAILY BANKROLL EVOLUTION - '.
001200     05  DLH-MM                     PIC  99.
001300     05  FILLER                     PIC  X(01)  VALUE '/'.
001400     05  DLH-DD                     PIC  99.
001500     05  FILLER                     PIC  X(01)  VALUE '/'.
001600     05  DLH-CCYY                   PIC  9(04).
001700     05  FILLER                     PIC  X(38)  VALUE SPACES.
001800*
001900 01  BKRL-DLY-HEAD1.
002000     05  FILLER                     PIC  X(10)  VALUE 'DATE      '.
002100     05  FILLER                     PIC  X(03)  VALUE SPACES.
002200     05  FILLER                     PIC  X(15)  VALUE
002300         'SOLDE (EUR)    '.
002400     05  FILLER                     PIC  X(52)  VALUE SPACES.

