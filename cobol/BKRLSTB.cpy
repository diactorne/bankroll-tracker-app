000100*----------------------------------------------------------------*
000200*  BKRLSTB  -  BANKROLL STATISTICS REPORT - DETAIL LINE          *
000300*----------------------------------------------------------------*
000400*  ONE PRINT RECORD, REUSED FOR EVERY LINE OF THE STATISTICS     *
000500*  REPORT.  THREE VIEWS ARE REDEFINED OVER THE SAME 80 BYTES SO  *
000600*  BKRLSTA CAN MOVE A MONEY, A COUNT OR A PERCENT VALUE INTO THE *
000700*  SAME OUTPUT AREA DEPENDING ON WHICH LINE IT IS BUILDING.      *
000800*----------------------------------------------------------------*
000900*  MAINTENANCE HISTORY                                          *
001000*  06-02-91 SRP  ORIGINAL DETAIL LINE (MONEY VIEW ONLY).         *
001100*  09-20-94 RM   ADDED COUNT VIEW FOR TOTAL DES PARIS LINE.      *
001200*  02-11-97 RM   ADDED PERCENT VIEW FOR ROI / SUCCESS RATE.      *
001210*  09-12-05 AS   WIDENED STB-MONEY-E TO 9 DIGIT POSITIONS TO     *
001220*               MATCH WS-CURRENT-BALANCE/WS-NET-PROFIT/WS-TOTAL-*
001230*               STAKED (S9(09)V99) - A BALANCE OF 100,000,000.00*
001240*               OR MORE WAS LOSING ITS LEADING DIGIT ON PRINT.  *
001300*----------------------------------------------------------------*
001400 01  BKRL-STA-BODY.
001500     05  STB-LABEL                  PIC  X(22).
001600     05  STB-MONEY-E                PIC  -(9)9.99.
001700     05  FILLER                     PIC  X(01)  VALUE SPACE.
001800     05  STB-UNIT                   PIC  X(03)  VALUE 'EUR'.
001900     05  FILLER                     PIC  X(39).
002000*
002100 01  BKRL-STA-BODY-CNT REDEFINES BKRL-STA-BODY.
002200     05  STC-LABEL                  PIC  X(22).
002300     05  STC-COUNT-E                PIC  ZZZZ9.
002400     05  FILLER                     PIC  X(53).
002500*
002600 01  BKRL-STA-BODY-PCT REDEFINES BKRL-STA-BODY.
002700     05  SPB-LABEL                  PIC  X(22).
002800     05  SPB-PCT-E                  PIC  -(3)9.99.
002900     05  FILLER                     PIC  X(01)  VALUE SPACE.
003000     05  SPB-UNIT                   PIC  X(01)  VALUE '%'.
003100     05  FILLER                     PIC  X(52).
