000100******************************************************************
000200* PROGRAM:  BKRLBET
000300* AUTHOR:   S. PRAJAPATI
000400* PURPOSE:  VALIDATE ONE BET TRANSACTION PARAMETER RECORD, SETTLE
000500*         : ITS GAIN, AND APPEND A PARI ROW TO THE BANKROLL
000600*         : LEDGER.  THE ENTIRE LEDGER IS COPIED FORWARD AND
000700*         : REWRITTEN - THIS SHOP DOES NOT REWRITE LEDGER ROWS
000800*         : IN PLACE.
000900* RUN AFTER BKRLINIT HAS PRODUCED A CONSISTENT LEDGER-IN.
001000* TECTONICS: COBC
001100******************************************************************
001200 IDENTIFICATION DIVISION.
001300*-----------------------*
001400 PROGRAM-ID.    BKRLBET.
001500 AUTHOR.        S. PRAJAPATI.
001600 INSTALLATION.  SERVICE INFORMATIQUE PARIS-SPORTIFS.
001700 DATE-WRITTEN.  06-11-91.
001800 DATE-COMPILED.
001900 SECURITY.      CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* 06-11-91 SRP  0001  ORIGINAL PROGRAM.  VALIDATES A BET PARAMETER
002500*               CARD AND APPENDS THE SETTLED ROW TO THE LEDGER.
002600* 10-14-91 SRP  0009  ADDED THE OUTCOME TABLE LOOKUP IN D3001 -
002700*               A LITERAL 3-WAY IF WAS MISSING THE ANNULE CASE.
002800* 03-02-93 RM   0028  ADDED FILE STATUS CHECKING THROUGHOUT.
002900* 08-30-95 RM   0052  DATE FORMAT NOW CHECKED DIGIT BY DIGIT (SEE
003000*               D1001) INSTEAD OF TRUSTING THE UPSTREAM SCREEN -
003100*               A BAD PUNCH WAS SLIPPING A LETTER INTO THE MONTH.
003200* 12-01-98 KD   0071  Y2K - PDN-CCYY IS NOW CARRIED AS A FULL
003300*               4-DIGIT FIELD FROM THE PARAMETER RECORD; NO
003400*               2-DIGIT YEAR ARITHMETIC IS DONE IN THIS PROGRAM.
003500* 02-09-99 KD   0072  Y2K - REVIEWED, NO FURTHER CHANGE NEEDED.
003600* 03-04-02 AS   0081  FRANC-TO-EURO CONVERSION.  NO LOGIC CHANGE -
003700*               STAKE AND ODDS WERE ALREADY CARRIED IN THE NEW
003800*               CURRENCY BY THE UPSTREAM SCREEN AT CONVERSION.
003900* 05-19-04 AS   0090  SPORT NOW DEFAULTS TO GENERAL WHEN THE
004000*               PARAMETER CARD LEAVES IT BLANK.
004010* 09-12-05 AS   0095  D1001 NOW CHECKS THE DAY AGAINST THE ACTUAL
004020*               MONTH LENGTH (LEAP FEBRUARY INCLUDED) - THE OLD
004030*               DIGIT/RANGE-ONLY CHECK WAS LETTING 30-FEB AND
004040*               31-APR PARI CARDS THROUGH.  SEE D1002-D1004.
004100*-----------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300*-----------------------*
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS BET-DIGIT-CLASS IS '0' THRU '9'
004700     UPSI-1 ON  STATUS IS BKRL-BET-TRACE-ON
004800     UPSI-1 OFF STATUS IS BKRL-BET-TRACE-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT LEDGER-IN  ASSIGN TO LEDGERIN
005300         ORGANIZATION IS SEQUENTIAL
005400         ACCESS MODE  IS SEQUENTIAL
005500         FILE STATUS  IS WS-LEDGERIN-STATUS.
005600*
005700     SELECT LEDGER-OUT ASSIGN TO LEDGEROUT
005800         ORGANIZATION IS SEQUENTIAL
005900         ACCESS MODE  IS SEQUENTIAL
006000         FILE STATUS  IS WS-LEDGEROUT-STATUS.
006100*
006200     SELECT BET-PARM  ASSIGN TO BETPARM
006300         ORGANIZATION IS SEQUENTIAL
006400         ACCESS MODE  IS SEQUENTIAL
006500         FILE STATUS  IS WS-PARM-STATUS.
006600*
006700 DATA DIVISION.
006800*-----------------------*
006900 FILE SECTION.
007000*
007100 FD  LEDGER-IN
007200     RECORDING MODE IS F.
007300     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY
007350         BKRL-TXN-RECORD-IN.
007500*
007600 FD  LEDGER-OUT
007700     RECORDING MODE IS F.
007800     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY
007850         BKRL-TXN-RECORD-OUT.
008000*
008100 FD  BET-PARM
008200     RECORDING MODE IS F.
008300 01  BET-PARM-RECORD.
008400     05  PARM-DATE                  PIC  X(10).
008500     05  PARM-STAKE                 PIC  S9(07)V99.
008600     05  PARM-ODDS                  PIC  9(03)V99.
008700     05  PARM-OUTCOME               PIC  X(06).
008800     05  PARM-SPORT                 PIC  X(20).
008900     05  FILLER                     PIC  X(33).
009000*
009100 WORKING-STORAGE SECTION.
009200*
009300*-----------------------------------------------------------------
009400* ALTERNATE VIEW OF THE PARAMETER RECORD - PICKS THE YEAR, MONTH
009500* AND DAY OUT OF PARM-DATE FOR THE RANGE CHECKS IN D1001.
009600*-----------------------------------------------------------------
009700 01  BET-PARM-DATE-NUM REDEFINES BET-PARM-RECORD.
009800     05  PDN-CCYY                   PIC  X(04).
009900     05  PDN-DASH1                  PIC  X(01).
010000     05  PDN-MM                     PIC  99.
010100     05  PDN-DASH2                  PIC  X(01).
010200     05  PDN-DD                     PIC  99.
010300     05  FILLER                     PIC  X(60).
010400*
010500*-----------------------------------------------------------------
010600* VALID OUTCOME CODES, LOADED AS A SMALL TABLE FOR D3001.
010700*-----------------------------------------------------------------
010800 01  WS-VALID-OUTCOMES-INIT.
010900     05  FILLER                     PIC  X(06) VALUE 'GAGNE '.
011000     05  FILLER                     PIC  X(06) VALUE 'PERDU '.
011100     05  FILLER                     PIC  X(06) VALUE 'ANNULE'.
011200 01  WS-VALID-OUTCOMES REDEFINES WS-VALID-OUTCOMES-INIT.
011300     05  WS-VALID-OUTCOME-TBL       PIC  X(06) OCCURS 3 TIMES.
011400*
011401*-----------------------------------------------------------------
011402* MONTH-LENGTH TABLE FOR D1002/D1003 - CHECKS THE DAY AGAINST THE
011403* ACTUAL MONTH LENGTH (LEAP FEBRUARY INCLUDED).  SAME TABLE AND
011404* LOOKUP IDIOM AS BKRLDLY 560-GET-MONTH-LENGTH.
011405*-----------------------------------------------------------------
011406 01  WS-BET-MONTH-LENGTHS-INIT.
011407     05  FILLER                     PIC  9(02) VALUE 31.
011408     05  FILLER                     PIC  9(02) VALUE 28.
011409     05  FILLER                     PIC  9(02) VALUE 31.
011410     05  FILLER                     PIC  9(02) VALUE 30.
011411     05  FILLER                     PIC  9(02) VALUE 31.
011412     05  FILLER                     PIC  9(02) VALUE 30.
011413     05  FILLER                     PIC  9(02) VALUE 31.
011414     05  FILLER                     PIC  9(02) VALUE 31.
011415     05  FILLER                     PIC  9(02) VALUE 30.
011416     05  FILLER                     PIC  9(02) VALUE 31.
011417     05  FILLER                     PIC  9(02) VALUE 30.
011418     05  FILLER                     PIC  9(02) VALUE 31.
011419 01  WS-BET-MONTH-LENGTHS REDEFINES WS-BET-MONTH-LENGTHS-INIT.
011420     05  WS-BET-MONTH-LEN           PIC  9(02) OCCURS 12 TIMES.
011421*
011422 01  WS-BET-CCYY-NUM                PIC  9(04) VALUE ZERO.
011423 01  WS-BET-DAY-LEN                 PIC  9(02) VALUE ZERO.
011424 01  WS-BET-LEAP-SW                 PIC  X(01) VALUE 'N'.
011425     88  BET-YEAR-IS-LEAP               VALUE 'Y'.
011426 77  WS-BET-LEAP-TEST               PIC  9(02) COMP VALUE ZERO.
011427*
011500*-----------------------------------------------------------------
011600* WHOLE-RECORD BLANKING VIEW - USED TO CLEAR THE OUTPUT RECORD
011700* BEFORE THE NEW PARI ROW IS BUILT INTO IT.
011800*-----------------------------------------------------------------
011900 01  WS-TXN-OUT-BLANK REDEFINES BKRL-TXN-RECORD-OUT
012000                                    PIC  X(80).
012100*
012200 01  WS-FILE-STATUSES.
012300     05  WS-LEDGERIN-STATUS         PIC  X(02) VALUE SPACES.
012400     05  WS-LEDGEROUT-STATUS        PIC  X(02) VALUE SPACES.
012500     05  WS-PARM-STATUS             PIC  X(02) VALUE SPACES.
012600*
012700 01  WS-SWITCHES.
012800     05  WS-LEDGERIN-EOF-SW         PIC  X(01) VALUE 'N'.
012900         88  LEDGERIN-EOF                VALUE 'Y'.
013000     05  WS-PARM-VALID-SW           PIC  X(01) VALUE 'Y'.
013100         88  PARM-IS-VALID                VALUE 'Y'.
013200     05  WS-OUTCOME-FOUND-SW        PIC  X(01) VALUE 'N'.
013300         88  OUTCOME-WAS-FOUND            VALUE 'Y'.
013400*
013500 01  WS-COUNTERS                    COMP.
013600     05  WS-READ-COUNT              PIC  9(07).
013700     05  WS-WRITE-COUNT             PIC  9(07).
013800     05  WS-OC-IDX                  PIC  9(02).
013900*
014000 01  WS-BALANCE-FIELDS.
014100     05  WS-CURRENT-BALANCE         PIC  S9(09)V99.
014200     05  WS-BET-GAIN                PIC  S9(07)V99.
014300*
014400 01  WS-ERR-FIELDS.
014500     05  WS-ERR-MSG                 PIC  X(56) VALUE SPACES.
014600     05  WS-ERR-CODE                PIC  X(02) VALUE SPACES.
014700     05  WS-ERR-PARA                PIC  X(12) VALUE SPACES.
014800*
014900 PROCEDURE DIVISION.
015000*-----------------------*
015100 A0001-MAIN.
015200*
015300     PERFORM B0001-OPEN-PARM        THRU B0001-EX.
015400     PERFORM C0001-READ-PARM        THRU C0001-EX.
015500     PERFORM D0001-VALIDATE-PARM    THRU D0001-EX.
015600*
015700     IF PARM-IS-VALID
015800         PERFORM E0001-COMPUTE-GAIN     THRU E0001-EX
015900         PERFORM F0001-OPEN-LEDGERS     THRU F0001-EX
016000         PERFORM G0001-COPY-LEDGER      THRU G0001-EX
016100         PERFORM H0001-APPEND-BET       THRU H0001-EX
016200         DISPLAY 'BKRLBET - RECORDS READ    : ' WS-READ-COUNT
016300         DISPLAY 'BKRLBET - RECORDS WRITTEN : ' WS-WRITE-COUNT
016400         DISPLAY 'BKRLBET - CURRENT BALANCE : ' WS-CURRENT-BALANCE
016500     ELSE
016600         PERFORM Y0001-ERR-HANDLING     THRU Y0001-EXIT
016700     END-IF.
016800*
016900     PERFORM Z0001-CLOSE-FILES      THRU Z0001-EX.
017000*
017100     STOP RUN.
017200*
017300 A0001-EX.
017400     EXIT.
017500*-----------------------------------------------------------------
017600 B0001-OPEN-PARM.
017700*-----------------------------------------------------------------
017800     OPEN INPUT BET-PARM.
017900     IF WS-PARM-STATUS NOT = '00'
018000         MOVE 'ERROR OPENING BET-PARM'      TO WS-ERR-MSG
018100         MOVE WS-PARM-STATUS                TO WS-ERR-CODE
018200         MOVE 'B0001-OPEN'                  TO WS-ERR-PARA
018300         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018400     END-IF.
018500*
018600 B0001-EX.
018700     EXIT.
018800*-----------------------------------------------------------------
018900 C0001-READ-PARM.
019000*-----------------------------------------------------------------
019100     READ BET-PARM
019200         AT END
019300             MOVE 'NO BET PARAMETER CARD PRESENT'  TO WS-ERR-MSG
019400             SET WS-PARM-VALID-SW TO 'N'
019500     END-READ.
019600*
019700     IF PARM-SPORT = SPACES
019800         MOVE 'GENERAL             ' TO PARM-SPORT
019900     END-IF.
020000*
020100 C0001-EX.
020200     EXIT.
020300*-----------------------------------------------------------------
020400 D0001-VALIDATE-PARM.
020500*-----------------------------------------------------------------
020600     IF PARM-IS-VALID
020700         PERFORM D1001-VALIDATE-DATE     THRU D1001-EX
020800     END-IF.
020900*
021000     IF PARM-IS-VALID
021100         PERFORM D2001-VALIDATE-AMOUNTS  THRU D2001-EX
021200     END-IF.
021300*
021400     IF PARM-IS-VALID
021500         PERFORM D3001-VALIDATE-OUTCOME  THRU D3001-EX
021600     END-IF.
021700*
021800 D0001-EX.
021900     EXIT.
022000*-----------------------------------------------------------------
022100 D1001-VALIDATE-DATE.
022200*-----------------------------------------------------------------
022300     IF PDN-CCYY IS BET-DIGIT-CLASS AND
022400        PDN-MM   IS BET-DIGIT-CLASS AND
022500        PDN-DD   IS BET-DIGIT-CLASS AND
022600        PDN-DASH1 = '-'             AND
022700        PDN-DASH2 = '-'             AND
022800        PDN-MM  NUMERIC             AND
022900        PDN-MM >= 1 AND PDN-MM <= 12  AND
023000        PDN-DD  NUMERIC             AND
023100        PDN-DD >= 1 AND PDN-DD <= 31
023200         PERFORM D1002-VALIDATE-CALENDAR-DAY THRU D1002-EX
023300     ELSE
023400         SET WS-PARM-VALID-SW TO 'N'
023500         MOVE 'DATE MUST BE A VALID YYYY-MM-DD CALENDAR DATE'
023600                                    TO WS-ERR-MSG
023700     END-IF.
023800*
023900 D1001-EX.
024000     EXIT.
024010*-----------------------------------------------------------------
024015 D1002-VALIDATE-CALENDAR-DAY.
024020*-----------------------------------------------------------------
024025     MOVE PDN-CCYY TO WS-BET-CCYY-NUM.
024030     PERFORM D1003-GET-MONTH-LENGTH THRU D1003-EX.
024035     IF PDN-DD > WS-BET-DAY-LEN
024040         SET WS-PARM-VALID-SW TO 'N'
024045         MOVE 'DATE MUST BE A VALID YYYY-MM-DD CALENDAR DATE'
024050                                    TO WS-ERR-MSG
024055     END-IF.
024056*
024057 D1002-EX.
024058     EXIT.
024059*-----------------------------------------------------------------
024060 D1003-GET-MONTH-LENGTH.
024061*-----------------------------------------------------------------
024062     MOVE WS-BET-MONTH-LEN (PDN-MM) TO WS-BET-DAY-LEN.
024063     IF PDN-MM = 2
024064         PERFORM D1004-IS-LEAP-YEAR THRU D1004-EX
024065         IF BET-YEAR-IS-LEAP
024066             MOVE 29 TO WS-BET-DAY-LEN
024067         END-IF
024068     END-IF.
024069*
024070 D1003-EX.
024071     EXIT.
024072*-----------------------------------------------------------------
024073 D1004-IS-LEAP-YEAR.
024074*-----------------------------------------------------------------
024075*    LEAP YEAR IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
024076*    DIVISIBLE BY 400) - SAME TEST AS BKRLDLY 570-IS-LEAP-YEAR.
024077     MOVE 'N' TO WS-BET-LEAP-SW.
024078     DIVIDE WS-BET-CCYY-NUM BY 4 GIVING WS-BET-LEAP-TEST
024079         REMAINDER WS-BET-LEAP-TEST.
024080     IF WS-BET-LEAP-TEST = ZERO
024081         MOVE 'Y' TO WS-BET-LEAP-SW
024082         DIVIDE WS-BET-CCYY-NUM BY 100 GIVING WS-BET-LEAP-TEST
024083             REMAINDER WS-BET-LEAP-TEST
024084         IF WS-BET-LEAP-TEST = ZERO
024085             MOVE 'N' TO WS-BET-LEAP-SW
024086             DIVIDE WS-BET-CCYY-NUM BY 400 GIVING WS-BET-LEAP-TEST
024087                 REMAINDER WS-BET-LEAP-TEST
024088             IF WS-BET-LEAP-TEST = ZERO
024089                 MOVE 'Y' TO WS-BET-LEAP-SW
024090             END-IF
024091         END-IF
024092     END-IF.
024093*
024094 D1004-EX.
024095     EXIT.
024096*-----------------------------------------------------------------
024200 D2001-VALIDATE-AMOUNTS.
024300*-----------------------------------------------------------------
024400     IF PARM-STAKE NOT > ZERO OR PARM-ODDS < 1.00
024500         SET WS-PARM-VALID-SW TO 'N'
024600    MOVE 'AMOUNT OR ODDS INVALID - MUST BE POSITIVE, ODDS >= 1.00'
024650        TO WS-ERR-MSG
024900     END-IF.
025000*
025100 D2001-EX.
025200     EXIT.
025300*-----------------------------------------------------------------
025400 D3001-VALIDATE-OUTCOME.
025500*-----------------------------------------------------------------
025600     SET WS-OUTCOME-FOUND-SW TO 'N'.
025700     MOVE 1 TO WS-OC-IDX.
025800     PERFORM D3002-SCAN-ONE-OUTCOME THRU D3002-EX
025900         UNTIL WS-OC-IDX > 3.
026000*
026100     IF NOT OUTCOME-WAS-FOUND
026200         SET WS-PARM-VALID-SW TO 'N'
026300         MOVE 'RESULT MUST BE WON, LOST OR VOID'
026400                                    TO WS-ERR-MSG
026500     END-IF.
026600*
026700 D3001-EX.
026800     EXIT.
026900*-----------------------------------------------------------------
027000 D3002-SCAN-ONE-OUTCOME.
027100*-----------------------------------------------------------------
027200     IF PARM-OUTCOME = WS-VALID-OUTCOME-TBL (WS-OC-IDX)
027300         SET WS-OUTCOME-FOUND-SW TO 'Y'
027400     END-IF.
027500     ADD 1 TO WS-OC-IDX.
027600*
027700 D3002-EX.
027800     EXIT.
027900*-----------------------------------------------------------------
028000 E0001-COMPUTE-GAIN.
028100*-----------------------------------------------------------------
028200     EVALUATE TRUE
028300         WHEN PARM-OUTCOME = 'GAGNE '
028400             COMPUTE WS-BET-GAIN ROUNDED =
028500                     (PARM-STAKE * PARM-ODDS) - PARM-STAKE
028600         WHEN PARM-OUTCOME = 'PERDU '
028700             COMPUTE WS-BET-GAIN = ZERO - PARM-STAKE
028800         WHEN PARM-OUTCOME = 'ANNULE'
028900             MOVE ZERO TO WS-BET-GAIN
029000     END-EVALUATE.
029100*
029200     IF BKRL-BET-TRACE-ON
029300         DISPLAY 'BKRLBET - COMPUTED GAIN: ' WS-BET-GAIN
029400     END-IF.
029500*
029600 E0001-EX.
029700     EXIT.
029800*-----------------------------------------------------------------
029900 F0001-OPEN-LEDGERS.
030000*-----------------------------------------------------------------
030100     OPEN INPUT LEDGER-IN.
030200     IF WS-LEDGERIN-STATUS NOT = '00'
030300         MOVE 'ERROR OPENING LEDGER-IN'    TO WS-ERR-MSG
030400         MOVE WS-LEDGERIN-STATUS            TO WS-ERR-CODE
030500         MOVE 'F0001-OPEN'                  TO WS-ERR-PARA
030600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
030700     END-IF.
030800*
030900     OPEN OUTPUT LEDGER-OUT.
031000     IF WS-LEDGEROUT-STATUS NOT = '00'
031100         MOVE 'ERROR OPENING LEDGER-OUT'   TO WS-ERR-MSG
031200         MOVE WS-LEDGEROUT-STATUS           TO WS-ERR-CODE
031300         MOVE 'F0001-OPEN'                  TO WS-ERR-PARA
031400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031500     END-IF.
031600*
031700 F0001-EX.
031800     EXIT.
031900*-----------------------------------------------------------------
032000 G0001-COPY-LEDGER.
032100*-----------------------------------------------------------------
032200     PERFORM G1001-READ-NEXT THRU G1001-EX.
032300     PERFORM G2001-COPY-ONE-REC THRU G2001-EX
032400         UNTIL LEDGERIN-EOF.
032500*
032600 G0001-EX.
032700     EXIT.
032800*-----------------------------------------------------------------
032900 G2001-COPY-ONE-REC.
033000*-----------------------------------------------------------------
033100     WRITE BKRL-TXN-RECORD-OUT FROM BKRL-TXN-RECORD-IN.
033200     IF WS-LEDGEROUT-STATUS NOT = '00'
033300         MOVE 'ERROR WRITING LEDGER-OUT'   TO WS-ERR-MSG
033400         MOVE WS-LEDGEROUT-STATUS           TO WS-ERR-CODE
033500         MOVE 'G0001-WRITE'                 TO WS-ERR-PARA
033600         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
033700     ELSE
033800         ADD 1 TO WS-WRITE-COUNT
033900         MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-IN
034000                                    TO WS-CURRENT-BALANCE
034100     END-IF.
034200     PERFORM G1001-READ-NEXT THRU G1001-EX.
034300*
034400 G2001-EX.
034500     EXIT.
034600*-----------------------------------------------------------------
034700 G1001-READ-NEXT.
034800*-----------------------------------------------------------------
034900     READ LEDGER-IN
035000         AT END
035100             SET LEDGERIN-EOF TO TRUE
035200         NOT AT END
035300             ADD 1 TO WS-READ-COUNT
035400     END-READ.
035500*
035600 G1001-EX.
035700     EXIT.
035800*-----------------------------------------------------------------
035900 H0001-APPEND-BET.
036000*-----------------------------------------------------------------
036100     MOVE SPACES TO WS-TXN-OUT-BLANK.
036200     MOVE PARM-DATE                     TO TXN-DATE IN
036300                                            BKRL-TXN-RECORD-OUT.
036400     MOVE 'PARI   '                     TO TXN-TYPE IN
036500                                            BKRL-TXN-RECORD-OUT.
036600     MOVE PARM-STAKE                    TO TXN-STAKE IN
036700                                            BKRL-TXN-RECORD-OUT.
036800     MOVE PARM-ODDS                     TO TXN-ODDS IN
036900                                            BKRL-TXN-RECORD-OUT.
037000     MOVE PARM-OUTCOME                  TO TXN-OUTCOME IN
037100                                            BKRL-TXN-RECORD-OUT.
037200     MOVE WS-BET-GAIN                   TO TXN-GAIN-NET IN
037300                                            BKRL-TXN-RECORD-OUT.
037400     ADD WS-BET-GAIN TO WS-CURRENT-BALANCE.
037500     MOVE WS-CURRENT-BALANCE            TO TXN-BANKROLL IN
037600                                            BKRL-TXN-RECORD-OUT.
037700     MOVE PARM-SPORT                    TO TXN-SPORT IN
037800                                            BKRL-TXN-RECORD-OUT.
037900*
038000     WRITE BKRL-TXN-RECORD-OUT.
038100     IF WS-LEDGEROUT-STATUS NOT = '00'
038200         MOVE 'ERROR WRITING LEDGER-OUT'   TO WS-ERR-MSG
038300         MOVE WS-LEDGEROUT-STATUS           TO WS-ERR-CODE
038400         MOVE 'H0001-APPEND'                TO WS-ERR-PARA
038500         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
038600     ELSE
038700         ADD 1 TO WS-WRITE-COUNT
038800     END-IF.
038900*
039000 H0001-EX.
039100     EXIT.
039200*-----------------------------------------------------------------
039300 Y0001-ERR-HANDLING.
039400*-----------------------------------------------------------------
039500     DISPLAY '****************************************'.
039600     DISPLAY '  BKRLBET - BET REJECTED'.
039700     DISPLAY '****************************************'.
039800     DISPLAY '  PARAGRAPH: ' WS-ERR-PARA.
039900     DISPLAY '  MESSAGE  : ' WS-ERR-MSG.
040000     DISPLAY '  STATUS   : ' WS-ERR-CODE.
040100     DISPLAY '****************************************'.
040200     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
040300     MOVE 16 TO RETURN-CODE.
040400     STOP RUN.
040500*
040600 Y0001-EXIT.
040700     EXIT.
040800*-----------------------------------------------------------------
040900 Z0001-CLOSE-FILES.
041000*-----------------------------------------------------------------
041100     IF WS-PARM-STATUS = '00'
041200         CLOSE BET-PARM
041300     END-IF.
041400     IF WS-LEDGERIN-STATUS = '00'
041500         CLOSE LEDGER-IN
041600     END-IF.
041700     IF WS-LEDGEROUT-STATUS = '00'
041800         CLOSE LEDGER-OUT
041900     END-IF.
042000*
042100 Z0001-EX.
042200     EXIT.
