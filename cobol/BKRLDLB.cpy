000100*----------------------------------------------------------------*
000200*  BKRLDLB  -  DAILY BANKROLL EVOLUTION REPORT - DETAIL LINE     *
000300*----------------------------------------------------------------*
000400*  ONE PRINT RECORD PER CALENDAR DAY BETWEEN THE FIRST AND LAST  *
000500*  LEDGER DATES.  DAYS WITH NO ACTIVITY CARRY THE PRIOR DAY'S    *
000600*  BALANCE FORWARD (SEE BKRLDLY, 500-FORWARD-FILL-DAYS).         *
000700*----------------------------------------------------------------*
000800*  MAINTENANCE HISTORY                                          *
000900*  07-19-92 SRP  ORIGINAL DETAIL LINE.                          *
001000*----------------------------------------------------------------*
001100 01  BKRL-DLY-BODY.
001200     05  RPT-DATE                   PIC  X(10).
001300     05  FILLER                     PIC  X(03)  VALUE SPACES.
001400     05  RPT-BANKROLL               PIC  -(9)9.99.
001500     05  FILLER                     PIC  X(54).
