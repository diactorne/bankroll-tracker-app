000100******************************************************************
000200* Author: S. PRAJAPATI
000300* Date: 07-19-92
000400* Purpose: THIS PROGRAM POSTS ONE FUNDS TRANSACTION (A DEPOSIT OR
000500*        : A WITHDRAWAL) TO THE BANKROLL LEDGER AND REWRITES THE
000600*        : LEDGER FILE WITH THE NEW ROW APPENDED.
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID. BKRLFND.
001100 AUTHOR. S. PRAJAPATI.
001200 INSTALLATION. SERVICE INFORMATIQUE PARIS-SPORTIFS.
001300 DATE-WRITTEN. 07-19-92.
001400 DATE-COMPILED.
001500 SECURITY. CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
001600*
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000* 07-19-92 SRP  0002  ORIGINAL PROGRAM.  POSTS A DEPOT OR RETRAIT
002100*          ROW READ FROM THE FUND-PARM CARD.
002200* 04-11-94 RM   0038  REJECTS ANY OPERATION CODE OTHER THAN DEPOT
002300*          OR RETRAIT INSTEAD OF POSTING IT AS A DEPOSIT.
002400* 09-02-96 RM   0057  ADDED FILE STATUS CHECKING ON EVERY OPEN,
002500*          READ AND WRITE.
002600* 12-14-98 KD   0069  Y2K - RPT-YY / CURRENT-YEAR WAS A 2-DIGIT
002700*          FIELD USED ONLY FOR THE OPERATOR TRACE MESSAGE; TRACE
002800*          NOW SHOWS THE FULL CCYY BUILT IN 150-WINDOW-CCYY.
002900* 01/20/99 KD   0070  Y2K - REVIEWED, NO FURTHER CHANGE NEEDED.
003000* 03-04-02 AS   0080  FRANC-TO-EURO CONVERSION.  NO LOGIC CHANGE -
003100*          AMOUNT WAS ALREADY CARRIED IN THE NEW CURRENCY BY THE
003200*          UPSTREAM SCREEN AT CONVERSION.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-2 ON  STATUS IS BKRL-FND-TRACE-ON
003900     UPSI-2 OFF STATUS IS BKRL-FND-TRACE-OFF.
004000*
004100 INPUT-OUTPUT SECTION.
004200*
004300 FILE-CONTROL.
004400*
004500     SELECT LEDGER-IN  ASSIGN TO LEDGERIN
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS  IS  WS-LEDGERIN-STATUS.
004800*
004900     SELECT LEDGER-OUT ASSIGN TO LEDGEROUT
005000         ACCESS IS SEQUENTIAL
005100         FILE STATUS  IS  WS-LEDGEROUT-STATUS.
005200*
005300     SELECT FUND-PARM  ASSIGN TO FUNDPARM
005400         ACCESS IS SEQUENTIAL
005500         FILE STATUS  IS  WS-PARM-STATUS.
005600*
005700 DATA DIVISION.
005800*
005900 FILE SECTION.
006000*
006100 FD  LEDGER-IN RECORDING MODE F.
006150     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY
006180         BKRL-TXN-RECORD-IN.
006400*
006500 FD  LEDGER-OUT RECORDING MODE F.
006550     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY
006580         BKRL-TXN-RECORD-OUT.
006800*
006900 FD  FUND-PARM RECORDING MODE F.
007000 01  FUND-PARM-RECORD.
007100     05  PARM-OPER-CODE             PIC  X(07).
007200     05  PARM-AMOUNT                PIC  9(07)V99.
007300     05  FILLER                     PIC  X(66).
007400*
007500 WORKING-STORAGE SECTION.
007600*
007700 01  WS-FIELDS.
007800     05  WS-LEDGERIN-STATUS         PIC X(2)  VALUE SPACES.
007900     05  WS-LEDGEROUT-STATUS        PIC X(2)  VALUE SPACES.
008000     05  WS-PARM-STATUS             PIC X(2)  VALUE SPACES.
008100*
008200 01  WS-SWITCHES.
008300     05  WS-LEDGERIN-EOF-SW         PIC  X(01) VALUE 'N'.
008400         88  LEDGERIN-EOF                VALUE 'Y'.
008500     05  WS-PARM-VALID-SW           PIC  X(01) VALUE 'Y'.
008600         88  PARM-IS-VALID                VALUE 'Y'.
008700*
008800 01  SYSTEM-DATE-AND-TIME.
008900     05  CURRENT-DATE.
009000         10  CURRENT-YEAR           PIC 9(2).
009100         10  CURRENT-MONTH          PIC 9(2).
009200         10  CURRENT-DAY            PIC 9(2).
009300*
009400*-----------------------------------------------------------------
009500* CENTURY-WINDOWED RUN DATE (SEE CHANGE 12-14-98) - USED TO STAMP
009600* THE DEPOT / RETRAIT ROW WITH A FULL 4-DIGIT YEAR.
009700*-----------------------------------------------------------------
009800 01  WS-RUN-CCYY                    PIC  9(04).
009900 01  WS-RUN-DATE-DISPLAY.
010000     05  WS-RUN-DSP-CCYY            PIC  9(04).
010100     05  FILLER                     PIC  X(01) VALUE '-'.
010200     05  WS-RUN-DSP-MM              PIC  99.
010300     05  FILLER                     PIC  X(01) VALUE '-'.
010400     05  WS-RUN-DSP-DD              PIC  99.
010500 01  WS-RUN-DATE-FLAT REDEFINES WS-RUN-DATE-DISPLAY
010600                                    PIC  X(10).
010700*
010800*-----------------------------------------------------------------
010900* VALID OPERATION CODES.
011000*-----------------------------------------------------------------
011100 01  WS-VALID-OPERS-INIT.
011200     05  FILLER                     PIC  X(07) VALUE 'DEPOT  '.
011300     05  FILLER                     PIC  X(07) VALUE 'RETRAIT'.
011400 01  WS-VALID-OPERS REDEFINES WS-VALID-OPERS-INIT.
011500     05  WS-VALID-OPER-TBL          PIC  X(07) OCCURS 2 TIMES.
011600*
011700*-----------------------------------------------------------------
011800* WHOLE-RECORD BLANKING VIEW - CLEARS THE OUTPUT RECORD BEFORE THE
011900* NEW DEPOT / RETRAIT ROW IS BUILT INTO IT.
012000*-----------------------------------------------------------------
012100 01  WS-TXN-OUT-BLANK REDEFINES BKRL-TXN-RECORD-OUT
012200                                    PIC  X(80).
012300*
012400 01  WS-COUNTERS                    COMP.
012500     05  WS-READ-COUNT              PIC 9(07).
012600     05  WS-WRITE-COUNT             PIC 9(07).
012700     05  WS-OP-IDX                  PIC 9(02).
012800*
012900 01  WS-BALANCE-FIELDS.
013000     05  WS-CURRENT-BALANCE         PIC S9(09)V99.
013100     05  WS-FUND-GAIN               PIC S9(07)V99.
013200*
013300 01  WS-ERR-FIELDS.
013400     05  WS-ERR-MSG                 PIC X(50) VALUE SPACES.
013500*
013600 01  WS-EDIT-FIELDS.
013700     05  WS-CURRENT-BALANCE-E       PIC -(7)9.99.
013800*
013900 PROCEDURE DIVISION.
014000*
014100 001-POST-FUNDS-TXN.
014200*
014300      DISPLAY "-------------------------------------------------".
014400      DISPLAY "***** BANKROLL LEDGER - FUNDS POSTING - BKRLFND *".
014500      DISPLAY "-------------------------------------------------".
014600*
014700     ACCEPT CURRENT-DATE FROM DATE.
014800     PERFORM 150-WINDOW-CCYY.
014900*
015000     PERFORM 100-OPEN-PARM.
015100     PERFORM 110-READ-PARM.
015200     PERFORM 120-VALIDATE-PARM.
015300*
015400     IF PARM-IS-VALID
015500         PERFORM 200-OPEN-LEDGERS
015600         PERFORM 210-COPY-LEDGER
015700         PERFORM 220-COMPUTE-GAIN
015800         PERFORM 230-APPEND-FUND-ROW
015900         MOVE WS-CURRENT-BALANCE TO WS-CURRENT-BALANCE-E
016000         DISPLAY '************FUNDS POSTING REPORT*************'
016100         DISPLAY 'OPERATION      = ' PARM-OPER-CODE
016200         DISPLAY 'AMOUNT         = ' PARM-AMOUNT
016300         DISPLAY 'NEW BALANCE    = ' WS-CURRENT-BALANCE-E
016400         DISPLAY '************REPORT END************************'
016500     ELSE
016600         DISPLAY '************FUNDS POSTING REJECTED************'
016700         DISPLAY WS-ERR-MSG
016800         DISPLAY '**********************************************'
016900     END-IF.
017000*
017100     PERFORM 400-CLOSE-FILES.
017200*
017300     IF NOT PARM-IS-VALID
017400         MOVE 16 TO RETURN-CODE
017500     END-IF.
017600*
017700      DISPLAY "END OF SESSION".
017800*
017900      STOP RUN.
018000*
018100   100-OPEN-PARM.
018200         OPEN INPUT FUND-PARM.
018300         IF WS-PARM-STATUS NOT = '00'
018400             SET WS-PARM-VALID-SW TO 'N'
018500             MOVE 'ERROR OPENING FUND-PARM' TO WS-ERR-MSG
018600         END-IF.
018700*
018800   110-READ-PARM.
018900         IF PARM-IS-VALID
019000             READ FUND-PARM
019100                 AT END
019200                     SET WS-PARM-VALID-SW TO 'N'
019300                     MOVE 'NO FUNDS PARAMETER CARD PRESENT'
019400                                                 TO WS-ERR-MSG
019500             END-READ
019600         END-IF.
019700*
019800   120-VALIDATE-PARM.
019900         IF PARM-IS-VALID
020000             MOVE 1 TO WS-OP-IDX
020100             SET WS-PARM-VALID-SW TO 'N'
020200             PERFORM 121-SCAN-ONE-OPER THRU 121-EX
020300                 UNTIL WS-OP-IDX > 2
020400             IF NOT PARM-IS-VALID
020500                 MOVE 'OPERATION MUST BE DEPOT OR RETRAIT'
020600                                                 TO WS-ERR-MSG
020700             END-IF
020800         END-IF.
020900*
021000         IF PARM-IS-VALID AND PARM-AMOUNT NOT > ZERO
021100             SET WS-PARM-VALID-SW TO 'N'
021200             MOVE 'AMOUNT MUST BE GREATER THAN ZERO'
021300                                                 TO WS-ERR-MSG
021400         END-IF.
021500*
021600   121-SCAN-ONE-OPER.
021700         IF PARM-OPER-CODE = WS-VALID-OPER-TBL (WS-OP-IDX)
021800             SET WS-PARM-VALID-SW TO 'Y'
021900         END-IF.
022000         ADD 1 TO WS-OP-IDX.
022100*
022200   121-EX.
022300         EXIT.
022400*
022500   200-OPEN-LEDGERS.
022600         OPEN INPUT  LEDGER-IN.
022700         IF WS-LEDGERIN-STATUS NOT = '00'
022800             MOVE 'ERROR OPENING LEDGER-IN' TO WS-ERR-MSG
022900             PERFORM 900-ABORT
023000         END-IF.
023100         OPEN OUTPUT LEDGER-OUT.
023200         IF WS-LEDGEROUT-STATUS NOT = '00'
023300             MOVE 'ERROR OPENING LEDGER-OUT' TO WS-ERR-MSG
023400             PERFORM 900-ABORT
023500         END-IF.
023600*
023700   210-COPY-LEDGER.
023800         READ LEDGER-IN
023900             AT END
024000                 SET LEDGERIN-EOF TO TRUE
024100             NOT AT END
024200                 ADD 1 TO WS-READ-COUNT
024300         END-READ.
024400         PERFORM 211-COPY-ONE-REC THRU 211-EX
024500             UNTIL LEDGERIN-EOF.
024600*
024700   211-COPY-ONE-REC.
024800         WRITE BKRL-TXN-RECORD-OUT FROM BKRL-TXN-RECORD-IN.
024900         IF WS-LEDGEROUT-STATUS NOT = '00'
025000             MOVE 'ERROR WRITING LEDGER-OUT' TO WS-ERR-MSG
025100             PERFORM 900-ABORT
025200         ELSE
025300             ADD 1 TO WS-WRITE-COUNT
025400             MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-IN
025500                                    TO WS-CURRENT-BALANCE
025600         END-IF.
025700         READ LEDGER-IN
025800             AT END
025900                 SET LEDGERIN-EOF TO TRUE
026000             NOT AT END
026100                 ADD 1 TO WS-READ-COUNT
026200         END-READ.
026300*
026400   211-EX.
026500         EXIT.
026600*
026700   220-COMPUTE-GAIN.
026800         IF PARM-OPER-CODE = 'DEPOT  '
026900             MOVE PARM-AMOUNT TO WS-FUND-GAIN
027000         ELSE
027100             COMPUTE WS-FUND-GAIN = ZERO - PARM-AMOUNT
027200         END-IF.
027300         IF BKRL-FND-TRACE-ON
027400             DISPLAY 'BKRLFND - COMPUTED GAIN: ' WS-FUND-GAIN
027500         END-IF.
027600*
027700   230-APPEND-FUND-ROW.
027800         MOVE SPACES TO WS-TXN-OUT-BLANK.
027900         MOVE WS-RUN-DATE-FLAT TO TXN-DATE IN BKRL-TXN-RECORD-OUT.
028000         MOVE PARM-OPER-CODE   TO TXN-TYPE IN BKRL-TXN-RECORD-OUT.
028100         MOVE ZERO             TO TXN-STAKE IN
028150                                    BKRL-TXN-RECORD-OUT.
028200         MOVE ZERO             TO TXN-ODDS  IN
028250                                    BKRL-TXN-RECORD-OUT.
028300         MOVE 'N/A   '         TO TXN-OUTCOME IN
028400                                    BKRL-TXN-RECORD-OUT.
028500         MOVE WS-FUND-GAIN     TO TXN-GAIN-NET IN
028600                                    BKRL-TXN-RECORD-OUT.
028700         ADD WS-FUND-GAIN TO WS-CURRENT-BALANCE.
028800         MOVE WS-CURRENT-BALANCE TO TXN-BANKROLL IN
028900                                    BKRL-TXN-RECORD-OUT.
029000         MOVE 'N/A                 '
029100                               TO TXN-SPORT IN
029150                                    BKRL-TXN-RECORD-OUT.
029200         WRITE BKRL-TXN-RECORD-OUT.
029300         IF WS-LEDGEROUT-STATUS NOT = '00'
029400             MOVE 'ERROR WRITING LEDGER-OUT' TO WS-ERR-MSG
029500             PERFORM 900-ABORT
029600         ELSE
029700             ADD 1 TO WS-WRITE-COUNT
029800         END-IF.
029900*
030000   150-WINDOW-CCYY.
030100         IF CURRENT-YEAR < 50
030200             COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR
030300         ELSE
030400             COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR
030500         END-IF.
030600         MOVE WS-RUN-CCYY  TO WS-RUN-DSP-CCYY.
030700         MOVE CURRENT-MONTH TO WS-RUN-DSP-MM.
030800         MOVE CURRENT-DAY   TO WS-RUN-DSP-DD.
030900*
031000   400-CLOSE-FILES.
031100        IF WS-PARM-STATUS = '00'
031200            CLOSE FUND-PARM
031300        END-IF.
031400        IF WS-LEDGERIN-STATUS = '00'
031500            CLOSE LEDGER-IN
031600        END-IF.
031700        IF WS-LEDGEROUT-STATUS = '00'
031800            CLOSE LEDGER-OUT
031900        END-IF.
032000*
032100   900-ABORT.
032200         DISPLAY '****************************************'.
032300         DISPLAY '  BKRLFND - I/O ERROR: ' WS-ERR-MSG.
032400         DISPLAY '****************************************'.
032500         PERFORM 400-CLOSE-FILES.
032600         MOVE 16 TO RETURN-CODE.
032700         STOP RUN.
032800*
032900 END PROGRAM BKRLFND.
