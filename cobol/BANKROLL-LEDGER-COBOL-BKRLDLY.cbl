000100******************************************************************
000200* Author: SANDEEP PRAJAPATI
000300* Date: 07-19-92
000400* Purpose: BUILDS THE DAILY BANKROLL EVOLUTION REPORT - ONE LINE
000500*        : PER CALENDAR DAY FROM THE FIRST TO THE LAST LEDGER
000600*        : DATE, CARRYING THE BALANCE FORWARD ACROSS DAYS WITH NO
000700*        : POSTINGS.
000800* Tectonics: COBC
000900******************************************************************
001000*-----------------------*
001100 IDENTIFICATION DIVISION.
001200*-----------------------*
001300 PROGRAM-ID. BKRLDLY.
001400 AUTHOR. SANDEEP.
001500 INSTALLATION. SERVICE INFORMATIQUE PARIS-SPORTIFS.
001600 DATE-WRITTEN. 07-19-92.
001700 DATE-COMPILED.
001800 SECURITY. CONFIDENTIEL - USAGE INTERNE UNIQUEMENT.
001900*
002000*-----------------------------------------------------------------
002100* CHANGE LOG
002200*-----------------------------------------------------------------
002300* 07-19-92 SRP  0004  ORIGINAL PROGRAM.  ONE LINE PER LEDGER ROW,
002400*          NO FORWARD FILL YET.
002500* 04-08-95 RM   0052  REWORKED TO BUILD A TABLE OF LAST-BALANCE-
002600*          PER-DAY FIRST, THEN WALK THE CALENDAR SO DAYS WITH NO
002700*          POSTINGS REPEAT THE PRIOR BALANCE, AS OPS HAD BEEN
002800*          ASKING FOR SINCE THE CHART WAS NOT CONTINUOUS.
002900* 01-22-97 RM   0057  LEAP-YEAR TEST ADDED TO THE CALENDAR WALK -
003000*          29-FEB WAS BEING SKIPPED ON LEAP YEARS.
003100* 11/24/98 KD   0069  Y2K - CENTURY IS CARRIED AS A FULL 4-DIGIT
003200*          CCYY THROUGHOUT THE CALENDAR WALK, NO 2-DIGIT YEAR
003300*          ARITHMETIC ANYWHERE IN THIS PROGRAM.
003400* 03-06-02 AS   0083  FRANC-TO-EURO CONVERSION - REPORT COLUMN
003500*          HEADING CHANGED FROM SOLDE (F) TO SOLDE (EUR).
003600*-----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-4 ON  STATUS IS BKRL-DLY-TRACE-ON
004200     UPSI-4 OFF STATUS IS BKRL-DLY-TRACE-OFF.
004300*
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT LEDGER-IN ASSIGN TO LEDGERIN
004800         ACCESS IS SEQUENTIAL
004900         FILE STATUS  IS  WS-INFILE-STATUS.
005000*
005100     SELECT OUT-FILE  ASSIGN TO DAILYOUT
005200         ACCESS IS SEQUENTIAL
005300         FILE STATUS  IS  WS-OUTPUT-STATUS.
005400*
005500*-----------------------*
005600 DATA DIVISION.
005700*-----------------------*
005800 FILE SECTION.
005900*
006000 FD  LEDGER-IN RECORDING MODE F.
006100     COPY BKRLTXN REPLACING BKRL-TXN-RECORD BY BKRL-TXN-RECORD-IN.
006200*
006300 FD  OUT-FILE RECORDING MODE F.
006400 01  OUT-REC                          PIC X(80).
006500*
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-PRINT-LINE.
006900     COPY BKRLDLH.
007000     COPY BKRLDLB.
007100*
007200*-----------------------------------------------------------------
007300* ONE TABLE ENTRY PER DISTINCT CALENDAR DATE SEEN ON THE LEDGER,
007400* HOLDING THE BANKROLL OF THE LAST RECORD POSTED THAT DAY.  THE
007500* LEDGER IS ALWAYS IN ASCENDING DATE (POSTING) ORDER SO THIS IS
007600* BUILT WITH A SINGLE PASS - A NEW SLOT OPENS EACH TIME THE DATE
007700* CHANGES, AND THE BANKROLL IN THE CURRENT SLOT IS OVERWRITTEN ON
007800* EVERY RECORD OF THAT SAME DAY.
007900*-----------------------------------------------------------------
008000 01  WS-DAY-TABLE.
008100     05  WS-DAY-ENTRY OCCURS 400 TIMES INDEXED BY WS-DAY-X.
008200         10  WS-DAY-DATE            PIC X(10).
008300         10  WS-DAY-BANKROLL        PIC S9(09)V99.
008400 01  WS-DAY-TABLE-FLAT REDEFINES WS-DAY-TABLE PIC X(8800).
008500*
008600 01  WS-DAY-COUNT                   PIC 9(04) COMP.
008700*
008800*-----------------------------------------------------------------
008900* CALENDAR-WALK WORKING DATE, BROKEN OUT INTO CCYY/MM/DD SO EACH
009000* PART CAN BE INCREMENTED AND ROLLED OVER ON ITS OWN.
009100*-----------------------------------------------------------------
009200 01  WS-WALK-DATE-9.
009300     05  WS-WALK-CCYY               PIC 9(04).
009400     05  WS-WALK-MM                 PIC 9(02).
009500     05  WS-WALK-DD                 PIC 9(02).
009600 01  WS-WALK-DATE-X.
009700     05  WS-WALK-CCYY-X             PIC 9(04).
009800     05  FILLER                     PIC X(01) VALUE '-'.
009900     05  WS-WALK-MM-X               PIC 9(02).
010000     05  FILLER                     PIC X(01) VALUE '-'.
010100     05  WS-WALK-DD-X               PIC 9(02).
010200 01  WS-WALK-DATE-ALT REDEFINES WS-WALK-DATE-X PIC X(10).
010300*
010400 01  WS-LAST-DATE-9.
010500     05  WS-LAST-CCYY               PIC 9(04).
010600     05  WS-LAST-MM                 PIC 9(02).
010700     05  WS-LAST-DD                 PIC 9(02).
010800*
010900 01  WS-MONTH-LENGTHS-INIT.
011000     05  FILLER                     PIC 9(02) VALUE 31.
011100     05  FILLER                     PIC 9(02) VALUE 28.
011200     05  FILLER                     PIC 9(02) VALUE 31.
011300     05  FILLER                     PIC 9(02) VALUE 30.
011400     05  FILLER                     PIC 9(02) VALUE 31.
011500     05  FILLER                     PIC 9(02) VALUE 30.
011600     05  FILLER                     PIC 9(02) VALUE 31.
011700     05  FILLER                     PIC 9(02) VALUE 31.
011800     05  FILLER                     PIC 9(02) VALUE 30.
011900     05  FILLER                     PIC 9(02) VALUE 31.
012000     05  FILLER                     PIC 9(02) VALUE 30.
012100     05  FILLER                     PIC 9(02) VALUE 31.
012200 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-INIT.
012300     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).
012400*
012500 01  WS-FIELDS.
012600     05  WS-INFILE-STATUS           PIC X(2)  VALUE SPACES.
012700     05  WS-OUTPUT-STATUS           PIC X(2)  VALUE SPACES.
012800     05  WS-DAY-LEN                 PIC 9(02).
012900*
013000 01  WS-SWITCHES.
013100     05  WS-LEDGERIN-EOF-SW         PIC X(01) VALUE 'N'.
013200         88  LEDGERIN-EOF                VALUE 'Y'.
013300     05  WS-FOUND-SW                PIC X(01) VALUE 'N'.
013400         88  OUTCOME-WAS-FOUND           VALUE 'Y'.
013500*
013600 01  WS-COUNTERS                    COMP.
013700     05  WS-READ-COUNT              PIC 9(07).
013800     05  WS-ROWS-WRITTEN            PIC 9(05).
013900*
014000 01  WS-CARRY-BANKROLL              PIC S9(09)V99.
014100*
014200 77  WS-LEAP-TEST                   PIC 9(02) COMP VALUE ZERO.
014300*
014400 PROCEDURE DIVISION.
014500*-----------------------*
014600 000-MAIN.
014700*
014800     DISPLAY '*****************************************'.
014900     DISPLAY '  BKRLDLY STARTED - DAILY EVOLUTION REPORT'.
015000     DISPLAY '*****************************************'.
015100*
015200     PERFORM 100-OPEN-FILES.
015300     PERFORM 110-READ-FIRST.
015400*
015500     IF NOT LEDGERIN-EOF
015600         PERFORM 200-BUILD-DAY-TABLE THRU 200-EX
015700             UNTIL LEDGERIN-EOF
015800     END-IF.
015900*
016000     IF WS-DAY-COUNT > ZERO
016100         PERFORM 800-INIT-REPORT
016200         PERFORM 300-WRITE-REPORT-HEADER0
016300         PERFORM 301-WRITE-REPORT-HEADER1
016400         PERFORM 500-WALK-CALENDAR THRU 500-EX
016500             UNTIL WS-WALK-DATE-9 > WS-LAST-DATE-9
016600     END-IF.
016700*
016800     PERFORM 400-CLOSE-FILES.
016900*
017000     DISPLAY 'BKRLDLY - LEDGER ROWS READ  : ' WS-READ-COUNT.
017100     DISPLAY 'BKRLDLY - DISTINCT DAYS SEEN: ' WS-DAY-COUNT.
017200     DISPLAY 'BKRLDLY - REPORT LINES WROTE: ' WS-ROWS-WRITTEN.
017300*
017400     STOP RUN.
017500*
017600   100-OPEN-FILES.
017700         OPEN INPUT  LEDGER-IN.
017800         OPEN OUTPUT OUT-FILE.
017900*
018000   110-READ-FIRST.
018100         READ LEDGER-IN
018200             AT END
018300                 SET LEDGERIN-EOF TO TRUE
018400             NOT AT END
018500                 ADD 1 TO WS-READ-COUNT
018600         END-READ.
018700*
018800*-----------------------------------------------------------------
018900 200-BUILD-DAY-TABLE.
019000*-----------------------------------------------------------------
019100     IF WS-DAY-COUNT = ZERO
019200         PERFORM 210-OPEN-NEW-DAY THRU 210-EX
019300     ELSE
019400         IF TXN-DATE IN BKRL-TXN-RECORD-IN NOT =
019500                 WS-DAY-DATE (WS-DAY-COUNT)
019600             PERFORM 210-OPEN-NEW-DAY THRU 210-EX
019700         END-IF
019800     END-IF.
019900*
020000     MOVE TXN-BANKROLL IN BKRL-TXN-RECORD-IN TO
020100         WS-DAY-BANKROLL (WS-DAY-COUNT).
020200*
020300     READ LEDGER-IN
020400         AT END
020500             SET LEDGERIN-EOF TO TRUE
020600         NOT AT END
020700             ADD 1 TO WS-READ-COUNT
020800     END-READ.
020900*
021000 200-EX.
021100     EXIT.
021200*-----------------------------------------------------------------
021300 210-OPEN-NEW-DAY.
021400*-----------------------------------------------------------------
021500     ADD 1 TO WS-DAY-COUNT.
021600     SET WS-DAY-X TO WS-DAY-COUNT.
021700     MOVE TXN-DATE IN BKRL-TXN-RECORD-IN TO
021800         WS-DAY-DATE (WS-DAY-X).
021900*
022000 210-EX.
022100     EXIT.
022200*
022300   500-WALK-CALENDAR.
022400*    REBUILD THE TEXT/ALT VIEW FROM THE ARITHMETIC CCYY/MM/DD
022500*    FIELDS BEFORE THE TABLE LOOKUP - 510-FIND-DAY COMPARES ON
022600*    THE TEXT VIEW.
022700         MOVE WS-WALK-CCYY TO WS-WALK-CCYY-X.
022800         MOVE WS-WALK-MM   TO WS-WALK-MM-X.
022900         MOVE WS-WALK-DD   TO WS-WALK-DD-X.
023000*
023100         PERFORM 510-FIND-DAY THRU 510-EX.
023200         IF OUTCOME-WAS-FOUND
023300             MOVE WS-DAY-BANKROLL (WS-DAY-X) TO WS-CARRY-BANKROLL
023400         END-IF.
023500*
023600         MOVE WS-WALK-DATE-ALT TO RPT-DATE.
023700         MOVE WS-CARRY-BANKROLL TO RPT-BANKROLL.
023800         WRITE OUT-REC FROM BKRL-DLY-BODY.
023900         ADD 1 TO WS-ROWS-WRITTEN.
024000*
024100         IF BKRL-DLY-TRACE-ON
024200             DISPLAY 'BKRLDLY - DAY ' WS-WALK-DATE-ALT
024300                     ' BALANCE ' WS-CARRY-BANKROLL
024400         END-IF.
024500*
024600         PERFORM 550-NEXT-CALENDAR-DAY.
024700*
024800 500-EX.
024900     EXIT.
025000*-----------------------------------------------------------------
025100 510-FIND-DAY.
025200*-----------------------------------------------------------------
025300*    LOOKS UP TODAY'S CALENDAR DATE IN THE DAY TABLE.  THE TABLE
025400*    IS SMALL ENOUGH FOR A LEDGER RUN (ONE ENTRY PER POSTING DAY,
025500*    NOT PER ROW) THAT A STRAIGHT SEQUENTIAL SEARCH IS FINE.
025600     MOVE 'N' TO WS-FOUND-SW.
025700     SET WS-DAY-X TO 1.
025800     PERFORM 520-CHECK-ONE-DAY THRU 520-EX
025900         VARYING WS-DAY-X FROM 1 BY 1
026000         UNTIL WS-DAY-X > WS-DAY-COUNT
026100            OR OUTCOME-WAS-FOUND.
026200*
026300 510-EX.
026400     EXIT.
026500*
026600 520-CHECK-ONE-DAY.
026700     IF WS-DAY-DATE (WS-DAY-X) = WS-WALK-DATE-ALT
026800         MOVE 'Y' TO WS-FOUND-SW
026900     END-IF.
027000*
027100 520-EX.
027200     EXIT.
027300*-----------------------------------------------------------------
027400 550-NEXT-CALENDAR-DAY.
027500*-----------------------------------------------------------------
027600*    ADVANCES WS-WALK-DATE-9 BY ONE CALENDAR DAY, ROLLING OVER
027700*    THE MONTH AND YEAR AS NEEDED.  29-FEB IS ALLOWED ONLY ON A
027800*    LEAP YEAR (SEE 560-IS-LEAP-YEAR).
027900     PERFORM 560-GET-MONTH-LENGTH THRU 560-EX.
028000*
028100     IF WS-WALK-DD < WS-DAY-LEN
028200         ADD 1 TO WS-WALK-DD
028300     ELSE
028400         MOVE 1 TO WS-WALK-DD
028500         IF WS-WALK-MM < 12
028600             ADD 1 TO WS-WALK-MM
028700         ELSE
028800             MOVE 1 TO WS-WALK-MM
028900             ADD 1 TO WS-WALK-CCYY
029000         END-IF
029100     END-IF.
029200*
029300 560-GET-MONTH-LENGTH.
029400     MOVE WS-MONTH-LEN (WS-WALK-MM) TO WS-DAY-LEN.
029500     IF WS-WALK-MM = 2
029600         PERFORM 570-IS-LEAP-YEAR THRU 570-EX
029700         IF OUTCOME-WAS-FOUND
029800             MOVE 29 TO WS-DAY-LEN
029900         END-IF
030000     END-IF.
030100*
030200 560-EX.
030300     EXIT.
030400*-----------------------------------------------------------------
030500 570-IS-LEAP-YEAR.
030600*-----------------------------------------------------------------
030700*    LEAP YEAR IF DIVISIBLE BY 4 AND (NOT DIVISIBLE BY 100 OR
030800*    DIVISIBLE BY 400).  OUTCOME-WAS-FOUND IS REUSED HERE AS A
030900*    YES/NO FLAG - SET N FIRST, THEN Y IF THE TEST PASSES.
031000     MOVE 'N' TO WS-FOUND-SW.
031100     DIVIDE WS-WALK-CCYY BY 4 GIVING WS-LEAP-TEST
031200         REMAINDER WS-LEAP-TEST.
031300     IF WS-LEAP-TEST = ZERO
031400         MOVE 'Y' TO WS-FOUND-SW
031500         DIVIDE WS-WALK-CCYY BY 100 GIVING WS-LEAP-TEST
031600             REMAINDER WS-LEAP-TEST
031700         IF WS-LEAP-TEST = ZERO
031800             MOVE 'N' TO WS-FOUND-SW
031900             DIVIDE WS-WALK-CCYY BY 400 GIVING WS-LEAP-TEST
032000                 REMAINDER WS-LEAP-TEST
032100             IF WS-LEAP-TEST = ZERO
032200                 MOVE 'Y' TO WS-FOUND-SW
032300             END-IF
032400         END-IF
032500     END-IF.
032600*
032700 570-EX.
032800     EXIT.
032900*
033000   400-CLOSE-FILES.
033100        CLOSE LEDGER-IN.
033200        CLOSE OUT-FILE.
033300*
033400   800-INIT-REPORT.
033500*    WS-WALK-DATE-ALT AND WS-WALK-CCYY-X/MM-X/DD-X SHARE THE SAME
033600*    STORAGE (REDEFINES), SO MOVING THE TEXT DATE INTO THE ALT
033700*    VIEW ALSO POPULATES THE NUMERIC-GROUP COMPONENTS - NO
033800*    SEPARATE MOVE OF THE COMPONENTS IS NEEDED.
033900         MOVE WS-DAY-DATE (1)  TO WS-WALK-DATE-ALT.
034000         MOVE WS-WALK-CCYY-X   TO WS-WALK-CCYY.
034100         MOVE WS-WALK-MM-X     TO WS-WALK-MM.
034200         MOVE WS-WALK-DD-X     TO WS-WALK-DD.
034300*
034400         MOVE WS-DAY-DATE (WS-DAY-COUNT) TO WS-WALK-DATE-ALT.
034500         MOVE WS-WALK-CCYY-X   TO WS-LAST-CCYY.
034600         MOVE WS-WALK-MM-X     TO WS-LAST-MM.
034700         MOVE WS-WALK-DD-X     TO WS-LAST-DD.
034800*
034900         MOVE WS-WALK-CCYY     TO DLH-CCYY.
035000         MOVE WS-WALK-MM       TO DLH-MM.
035100         MOVE WS-WALK-DD       TO DLH-DD.
035200*
035300   300-WRITE-REPORT-HEADER0.
035400         WRITE OUT-REC FROM BKRL-DLY-HEAD0.
035500*
035600   301-WRITE-REPORT-HEADER1.
035700         WRITE OUT-REC FROM BKRL-DLY-HEAD1.
035800*
035900 END PROGRAM BKRLDLY.
